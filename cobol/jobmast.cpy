000100******************************************************************
000200*    COPY      : JOBMAST
000300*    SISTEMA   : ATS-MATCH - TRIAGEM AUTOMATICA DE CURRICULOS
000400*    FINALIDADE: LAYOUT DO MESTRE DE VAGAS (JOB-MASTER), JA COM
000500*                OS CAMPOS ESTRUTURADOS QUE A ANALISE DE TEXTO
000600*                DA VAGA (FORA DO ESCOPO DESTE JOB) PRODUZIU.
000700*    ANALISTA  : J. KOIKE
000800*    PROGRAMADOR(A) : M. ALENCAR
000900*    DATA      : 04/03/1991
001000*    VRS        DATA          DESCRICAO
001100*    1.0        04/03/1991    IMPLANTACAO DO LAYOUT ORIGINAL
001200*    1.1        17/09/1993    INCLUIDA PRIORIDADE POR HABILIDADE
001300*    1.2        22/01/1998    JOB-KEYWORD PARA CASAMENTO DE
001400*                             PALAVRAS-CHAVE (10 ENTRADAS)
001500*    1.3        11/11/1999    FILLER DE RESERVA - CHAMADO 99-0447
001600******************************************************************
001700 01  REG-JOBMAST.
001800     05  JOB-ID                      PIC 9(06).
001900     05  JOB-TITLE                   PIC X(30).
002000     05  JOB-YEARS-REQ               PIC 9(02).
002100     05  JOB-LEVEL                   PIC X(01).
002200         88  JOB-NIVEL-INICIANTE              VALUE 'E'.
002300         88  JOB-NIVEL-PLENO                  VALUE 'M'.
002400         88  JOB-NIVEL-SENIOR                  VALUE 'S'.
002500         88  JOB-NIVEL-EXECUTIVO               VALUE 'X'.
002600         88  JOB-NIVEL-DESCONHECIDO            VALUE 'U'.
002700     05  JOB-DEGREE-REQ              PIC X(01).
002800         88  JOB-EXIGE-DIPLOMA                 VALUE 'Y'.
002900         88  JOB-NAO-EXIGE-DIPLOMA             VALUE 'N'.
003000     05  JOB-EDU-LEVEL               PIC 9(01).
003100         88  JOB-ESCOL-NENHUMA                  VALUE 0.
003200         88  JOB-ESCOL-MEDIO                    VALUE 1.
003300         88  JOB-ESCOL-CERTIFICADO               VALUE 2.
003400         88  JOB-ESCOL-TECNOLOGO                 VALUE 3.
003500         88  JOB-ESCOL-BACHAREL                  VALUE 4.
003600         88  JOB-ESCOL-MESTRADO                  VALUE 5.
003700         88  JOB-ESCOL-DOUTORADO                 VALUE 6.
003800     05  JOB-EDU-FIELD               PIC X(20).
003900     05  JOB-SKILL-COUNT             PIC 9(02).
004000     05  JOB-SKILL-TAB OCCURS 30 TIMES
004100                       INDEXED BY JOB-SKL-IDX.
004200         10  JOB-SKILL                PIC X(12).
004300         10  JOB-SKILL-R REDEFINES JOB-SKILL.
004400             15  JOB-SKILL-CAT         PIC X(01).
004500                 88  JOB-CAT-LINGUAGEM           VALUE 'P'.
004600                 88  JOB-CAT-FRAMEWORK           VALUE 'W'.
004700                 88  JOB-CAT-BANCO-DADOS         VALUE 'D'.
004800                 88  JOB-CAT-NUVEM               VALUE 'C'.
004900                 88  JOB-CAT-FERRAMENTA          VALUE 'T'.
005000                 88  JOB-CAT-COMPORTAMENTAL      VALUE 'S'.
005100             15  JOB-SKILL-NOME        PIC X(10).
005200             15  JOB-SKILL-PRIOR       PIC X(01).
005300                 88  JOB-PRIOR-CRITICA            VALUE 'C'.
005400                 88  JOB-PRIOR-IMPORTANTE         VALUE 'I'.
005500                 88  JOB-PRIOR-DESEJAVEL          VALUE 'N'.
005600     05  JOB-KW-COUNT                PIC 9(02).
005700     05  JOB-KEYWORD-TAB OCCURS 10 TIMES
005800                       INDEXED BY JOB-KWD-IDX.
005900         10  JOB-KEYWORD              PIC X(10).
006000     05  FILLER                      PIC X(05).
006100******************************************************************
006200*    JOB-ID ATE JOB-SKILL-COUNT SOMAM 63 CARACTERES; JOB-SKILL-TAB
006300*    (30 X 12) SOMA 360; JOB-KW-COUNT + JOB-KEYWORD-TAB (10 X 10)
006400*    SOMAM 102. TOTAL LITERAL DA TABELA DE CAMPOS = 525; ARRE-
006500*    DONDADO PARA 530 COM A FILLER DE RESERVA ACIMA.
006600******************************************************************
