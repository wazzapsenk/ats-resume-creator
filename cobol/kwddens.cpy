000100******************************************************************
000200*    COPY      : KWDDENS
000300*    SISTEMA   : ATS-MATCH - TRIAGEM AUTOMATICA DE CURRICULOS
000400*    FINALIDADE: OCORRENCIAS PRE-CONTADAS DE CADA PALAVRA-CHAVE
000500*                DA VAGA NO TEXTO DE CADA CURRICULO (UM REGISTRO
000600*                POR PAR CURRICULO/PALAVRA-CHAVE).
000700*    PROGRAMADOR(A) : M. ALENCAR
000800*    DATA      : 22/01/1998
000900*    VRS        DATA          DESCRICAO
001000*    1.0        22/01/1998    IMPLANTACAO
001100******************************************************************
001200 01  REG-KWDDENS.
001300     05  KWD-RES-ID                  PIC 9(06).
001400     05  KWD-KEYWORD                 PIC X(10).
001500     05  KWD-COUNT                   PIC 9(03).
001600     05  KWD-TOTAL-WORDS             PIC 9(05).
001700     05  FILLER                      PIC X(16).
