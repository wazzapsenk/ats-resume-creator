000100******************************************************************
000200*    COPY      : MATCHREQ
000300*    SISTEMA   : ATS-MATCH - TRIAGEM AUTOMATICA DE CURRICULOS
000400*    FINALIDADE: ARQUIVO DIRETOR DE PEDIDOS DE ANALISE - UM
000500*                REGISTRO POR PAR (CURRICULO, VAGA) A PONTUAR.
000600*                CHEGA ORDENADO POR REQ-JOB-ID / REQ-ID.
000700*    PROGRAMADOR(A) : M. ALENCAR
000800*    DATA      : 22/01/1998
000900*    VRS        DATA          DESCRICAO
001000*    1.0        22/01/1998    IMPLANTACAO
001100******************************************************************
001200 01  REG-MATCHREQ.
001300     05  REQ-ID                      PIC 9(06).
001400     05  REQ-RES-ID                  PIC 9(06).
001500     05  REQ-JOB-ID                  PIC 9(06).
001600     05  FILLER                      PIC X(02).
