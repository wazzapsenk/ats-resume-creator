000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MATCHAN-COB.
000300 AUTHOR. M. ALENCAR.
000400 INSTALLATION. FESP - DIVISAO DE RECURSOS HUMANOS.
000500 DATE-WRITTEN. 22/01/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE RH. NAO DISTRIBUIR.
000800******************************************************************
000900*    GLOSSARIO DE PREFIXOS DE CAMPO USADOS NESTE PROGRAMA:
001000*    JOB-    CAMPO DO MESTRE DE VAGAS (JOBMAST.CPY)
001100*    RES-    CAMPO DO MESTRE DE CURRICULOS (RESMAST.CPY)
001200*    REQ-    CAMPO DO PEDIDO DE ANALISE (MATCHREQ.CPY)
001300*    ANL-    CAMPO DA SAIDA ESTRUTURADA (ANLSAI.CPY)
001400*    TBJ-    ENTRADA DA VAGA EM CELULA (TAB-VAGAS)
001500*    TBR-    ENTRADA DO CURRICULO EM CELULA (TAB-CURRICULOS)
001600*    TBK-    ENTRADA DE DENSIDADE EM CELULA (TAB-DENSIDADES)
001700*    SIN-    ENTRADA DA TABELA DE SINONIMOS (COPY SINTAB)
001800*    WS-     AREA DE TRABALHO INTERNA AO PROGRAMA
001900*    REL1/REL2/QUEBRA-REL1/TOTAL-REL1/DET-REL1  LINHAS DO
002000*            RELATORIO MATCH-REPORT (COPY RELLIN)
002100******************************************************************
002200* ANALISTA       : J. KOIKE
002300* PROGRAMADOR(A) : M. ALENCAR
002400*    FINALIDADE: TRIAGEM AUTOMATICA DE CURRICULOS (ATS-MATCH).
002500*                LE OS MESTRES DE VAGA (JOBMAST) E DE CURRICULO
002600*                (RESMAST), MAIS A DENSIDADE DE PALAVRAS-CHAVE
002700*                JA CONTADA (KWDDENS), CARREGA TUDO EM TABELA,
002800*                E PARA CADA PEDIDO DE ANALISE (MATCHREQ) CALCULA
002900*                AS NOTAS DE HABILIDADE / EXPERIENCIA / ESCOLA-
003000*                RIDADE / PALAVRAS-CHAVE / FORMATACAO-ATS, A NOTA
003100*                GERAL PONDERADA E OS CODIGOS DE RECOMENDACAO,
003200*                GRAVANDO TUDO EM ANLSAI E NO RELATORIO IMPRESSO
003300*                MATCH-REPORT, COM QUEBRA POR VAGA E TOTAIS.
003400*    DATA :
003500*    VRS         DATA           DESCRICAO
003600*    1.0         22/01/1993     IMPLANTACAO - CHAMADO 93-1123
003700*    1.0         05/02/1993     MAL - INCLUSAO DA SECAO DE CASA-
003800*                               MENTO DE HABILIDADE (3100)
003900*    1.0         19/02/1993     MAL - INCLUSAO DE EXPERIENCIA E
004000*                               ESCOLARIDADE (4000/5000)
004100*    1.0         26/02/1993     MAL - RELATORIO MATCH-REPORT COM
004200*                               QUEBRA POR VAGA (9000)
004300*    1.1         17/09/1998     MAL - AJUSTE NA PONDERACAO DE
004400*                               HABILIDADE POR CATEGORIA
004500*    1.2         14/05/1999     JFK - INCLUIDA SECAO DE PALAVRAS-
004600*                               CHAVE (6000) - CHAMADO 99-0138
004700*    1.3         09/06/1999     MAL - TABELA DE SINONIMOS (SINTAB)
004800*                               PARA CANONIZACAO DE APELIDO DE
004900*                               HABILIDADE - CHAMADO 99-0201
005000*    1.3         09/06/1999     MAL - CONTADORES DE HABILIDADE
005100*                               CRITICA FALTANTE E GAP DE EXPER.
005200*                               GRAVADOS EM ANLSAI
005300*    1.4         23/11/1999     RSN - VERIFICACAO ATS (7000) E
005400*                               NOTA GERAL PONDERADA (8000)
005500*    1.4         11/11/1999     MAL - FILLER DE RESERVA NOS MES-
005600*                               TRES - CHAMADO 99-0447
005700*    1.5         06/01/2000     RSN - CORRECAO DE VIRADA DE SECU-
005800*                               LO NA DATA DE EXECUCAO (BUG Y2K)
005900*                               CHAMADO 99-0502
006000*    1.6         12/07/2000     MAL - GERACAO DE RECOMENDACOES
006100*                               (8500) - CHAMADO 00-0198
006200*    1.7         03/04/2001     JFK - REVISAO DA FAIXA DE DENSI-
006300*                               DADE DE PALAVRAS-CHAVE
006400*    1.8         19/02/2003     RSN - AJUSTE NA NOTA DE FORMA-
006500*                               CAO (CAMPO DE AREA) - CHAMADO
006600*                               03-0041
006700*    1.9         14/08/2003     MAL - REVISAO GERAL DE AUDITORIA:
006800*                               LITERAIS DECIMAIS COM VIRGULA SEM
006900*                               DECIMAL-POINT IS COMMA CORRIGIDOS;
007000*                               TABELA DE PESO DE CATEGORIA COM
007100*                               LITERAL DE 7 BYTES CONTRA CAMPO DE
007200*                               6 (DESCASAMENTO DE REDEFINES);
007300*                               CASAMENTO PARCIAL DE HABILIDADE
007400*                               (3111/3112/3113) IMPLEMENTADO POR
007500*                               SUBSTRING/RAZAO DE TAMANHO, NO
007600*                               LUGAR DA APROXIMACAO ANTIGA;
007700*                               NOTA DE ESCOLARIDADE NO NIVEL
007800*                               EXATO CORRIGIDA PARA 85 + BONUS;
007900*                               WS-EXP-EXCESSO ZERADO/RECALCULADO
008000*                               QUANDO A VAGA NAO EXIGE ANOS;
008100*                               AJUSTE DE SENIORIDADE REFEITO POR
008200*                               DIFERENCA NUMERICA DE NIVEL; FATOR
008300*                               TAMANHO E FATOR FORMATO DO ATS-
008400*                               CHECK AJUSTADOS PARA AS FAIXAS/
008500*                               CONSTANTE DA ESPECIFICACAO -
008600*                               CHAMADO 03-0187
008700*    2.0         21/08/2003     RSN - REVISAO DE AUDITORIA (CONT.):
008800*                               BONIFICACAO DE AREA DE FORMACAO EM
008900*                               5000-BONUS-AREA TROCADA DE COMPARA-
009000*                               CAO DO CAMPO INTEIRO (20 BYTES, SO
009100*                               ACHAVA IGUALDADE) PARA CORTE PELO
009200*                               TAMANHO REAL E TESTE DE SUBSTRING
009300*                               NOS DOIS SENTIDOS, IGUAL A 3113-
009400*                               PROCURA-PARCIAL; DATA DE ESCRITA DO
009500*                               PROGRAMA (22/01/1993) E ENTRADAS
009600*                               INICIAIS DO LOG RECONCILIADAS COM A
009700*                               CONVENCAO DOS COPYBOOKS MESTRES
009800*                               (04/03/1991) - CHAMADO 03-0187
009900*
010000*    NOTA DE MANUTENCAO - ESTE PROGRAMA E O ULTIMO ELO DA CADEIA DE
010100*    TRIAGEM AUTOMATICA: RECEBE OS MESTRES JA ESTRUTURADOS (JOBMAST/
010200*    RESMAST), A DENSIDADE DE PALAVRA-CHAVE JA CONTADA (KWDDENS) E A
010300*    LISTA DE PARES A CASAR (MATCHREQ), TODOS PRODUZIDOS POR JOBS
010400*    ANTERIORES FORA DESTE PROGRAMA. QUALQUER AJUSTE NA FORMA COMO
010500*    O TEXTO DO CURRICULO OU DA VAGA E INTERPRETADO (EXTRACAO DE
010600*    HABILIDADE, CONTAGEM DE PALAVRA, ETC.) PERTENCE AOS JOBS ANTE-
010700*    RIORES, NAO A ESTE; AQUI SO SE AJUSTA A REGRA DE NOTA/PESO
010800*
010900*    2.1         28/08/2003     RSN - REVISAO DE AUDITORIA (CONT.):
011000*                               CATEGORIA DE HABILIDADE FORA DA
011100*                               TAXONOMIA (BYTE CORROMPIDO NO MES-
011200*                               TRE) AGORA PASSA POR UMA 7A. PAS-
011300*                               SADA EM 3100/3110/3111/3112/3113,
011400*                               PONDERADA POR WS-PESO-DESCONHECIDO
011500*                               (0.7), NO LUGAR DE SER SIMPLESMENTE
011600*                               IGNORADA DO DENOMINADOR; CLAUSULAS
011700*                               MORTAS (C01/CLASSE-ALFA/UPSI-0) TI-
011800*                               RADAS DE SPECIAL-NAMES, POIS NUNCA
011900*                               FORAM TESTADAS NO PROCEDURE DIVISION
012000*                               NEM SAO USO DA CASA; COMENTARIOS DE
012100*                               CABECALHO DE PARAGRAFO AMPLIADOS EM
012200*                               TODO O PROGRAMA - CHAMADO 03-0203
012300*
012400*    PENDENCIAS CONHECIDAS (NAO CORRIGIDAS NESTA REVISAO):
012500*    - TAB-CURRICULOS COM LIMITE FIXO DE 1000 ENTRADAS; SE O VOLUME
012600*      MENSAL DE CURRICULOS POR VAGA CRESCER MUITO, PRECISARA REVER
012700*      O TAMANHO DA TABELA E A MEMORIA DISPONIVEL NO JOB
012800*    - TAB-DENSIDADES COM LIMITE DE 5000 ENTRADAS (RES-ID X KEYWORD)
012900*      - MESMA OBSERVACAO ACIMA, SE O NUMERO DE PALAVRAS-CHAVE POR
013000*      VAGA CRESCER
013100*
013200******************************************************************
013300
013400 ENVIRONMENT DIVISION.
013500*
013600*    A ENVIRONMENT DIVISION SO DECLARA OS SEIS ARQUIVOS DO JOB DE
013700*    TRIAGEM: TRES MESTRES EM CELULA (JOBMAST/RESMAST/KWDDENS), O
013800*    ARQUIVO DE PEDIDOS DE ANALISE JA CASADOS PELO JOB ANTERIOR DA
013900*    CADEIA (MATCHREQ), A SAIDA ESTRUTURADA PARA OUTROS SISTEMAS
014000*    CONSUMIREM (ANLSAI) E O RELATORIO IMPRESSO PARA O RH (MATCHRPT).
014100*    NAO HA ARQUIVO INDEXADO NESTE JOB - AS BUSCAS SAO TODAS EM
014200*    TABELA, POR ISSO SO HA ORGANIZATION LINE SEQUENTIAL E NENHUMA
014300*    CLAUSULA DE ACESSO RELATIVO OU DINAMICO.
014400*
014500 INPUT-OUTPUT SECTION.
014600 FILE-CONTROL.
014700
014800*    MESTRE DE VAGAS - CARREGADO INTEIRO EM TAB-VAGAS POR 1010
014900     SELECT JOBMAST ASSIGN TO DISK
015000                   ORGANIZATION LINE SEQUENTIAL
015100                   FILE STATUS WS-ST-JOBMAST.
015200
015300*    MESTRE DE CURRICULOS - CARREGADO INTEIRO EM TAB-CURRICULOS
015400*    POR 1020 (VER LIMITE DE 1000 ENTRADAS EM TAB-CURRICULOS)
015500     SELECT RESMAST ASSIGN TO DISK
015600                   ORGANIZATION LINE SEQUENTIAL
015700                   FILE STATUS WS-ST-RESMAST.
015800
015900*    DENSIDADE DE PALAVRA-CHAVE JA CONTADA PELO JOB ANTERIOR DA
016000*    CADEIA (FORA DO ESCOPO DESTE PROGRAMA) - CARREGADA EM
016100*    TAB-DENSIDADES POR 1030, PARA O SEARCH ALL DE 6010
016200     SELECT KWDDENS ASSIGN TO DISK
016300                   ORGANIZATION LINE SEQUENTIAL
016400                   FILE STATUS WS-ST-KWDDENS.
016500
016600*    LISTA DE PARES CURRICULO/VAGA A ANALISAR, JA NA ORDEM DE
016700*    VAGA (JOB-ID) PARA PERMITIR A QUEBRA DE CONTROLE DE 9030
016800     SELECT MATCHREQ ASSIGN TO DISK
016900                   ORGANIZATION LINE SEQUENTIAL
017000                   FILE STATUS WS-ST-MATCHREQ.
017100
017200*    SAIDA ESTRUTURADA COM TODAS AS NOTAS DE COMPONENTE, PARA
017300*    CONSUMO POR OUTROS PROGRAMAS (PORTAL DE VAGAS, ETC.)
017400     SELECT ANLSAI ASSIGN TO DISK
017500                   ORGANIZATION LINE SEQUENTIAL
017600                   FILE STATUS WS-ST-ANLSAI.
017700
017800*    RELATORIO IMPRESSO PARA A DIVISAO DE RH - VER COPY RELLIN
017900     SELECT MATCHRPT ASSIGN TO PRINTER.
018000
018100 DATA DIVISION.
018200 FILE SECTION.
018300
018400*
018500 FD  JOBMAST
018600*    530 BYTES - VER JOBMAST.CPY PARA O DETALHE CAMPO A CAMPO
018700     LABEL RECORD STANDARD
018800     VALUE OF FILE-ID 'jobmast.dat'
018900     RECORD CONTAINS 530 CHARACTERS.
019000     COPY JOBMAST.
019100
019200 FD  RESMAST
019300*    410 BYTES - VER RESMAST.CPY PARA O DETALHE CAMPO A CAMPO
019400     LABEL RECORD STANDARD
019500     VALUE OF FILE-ID 'resmast.dat'
019600     RECORD CONTAINS 410 CHARACTERS.
019700     COPY RESMAST.
019800
019900 FD  KWDDENS
020000*    40 BYTES - UMA LINHA POR PAR CURRICULO/PALAVRA-CHAVE
020100     LABEL RECORD STANDARD
020200     VALUE OF FILE-ID 'kwddens.dat'
020300     RECORD CONTAINS 40 CHARACTERS.
020400     COPY KWDDENS.
020500
020600 FD  MATCHREQ
020700*    20 BYTES - UM PAR RES-ID/JOB-ID POR LINHA, NA ORDEM DE VAGA
020800     LABEL RECORD STANDARD
020900     VALUE OF FILE-ID 'matchreq.dat'
021000     RECORD CONTAINS 20 CHARACTERS.
021100     COPY MATCHREQ.
021200
021300 FD  ANLSAI
021400*    200 BYTES - UMA ANALISE COMPLETA POR LINHA - VER ANLSAI.CPY
021500     LABEL RECORD STANDARD
021600     VALUE OF FILE-ID 'anlsai.dat'
021700     RECORD CONTAINS 200 CHARACTERS.
021800     COPY ANLSAI.
021900
022000*    132 COLUNAS - PADRAO DE IMPRESSORA DE LINHA DA CASA
022100 FD  MATCHRPT
022200     LABEL RECORD OMITTED.
022300 01  REG-MATCHRPT                PIC X(132).
022400
022500 WORKING-STORAGE SECTION.
022600*
022700*    A WORKING-STORAGE SE DIVIDE EM: (1) CHAVES DE STATUS DE ARQUIVO
022800*    E FLAGS DE FIM; (2) AS TRES TABELAS EM CELULA QUE SUBSTITUEM
022900*    LEITURA REPETIDA DE DISCO DENTRO DO LACO DE PEDIDOS (TAB-VAGAS,
023000*    TAB-CURRICULOS, TAB-DENSIDADES); (3) A TABELA DE PESO POR CATE-
023100*    GORIA DE HABILIDADE (WS-TAB-CATEGORIAS); (4) AREAS DE TRABALHO
023200*    DE CADA COMPONENTE DA NOTA (3100/4000/5000/6000/7000/8000); E
023300*    (5) OS ACUMULADORES DE FECHAMENTO E DE QUEBRA DE VAGA.
023400*
023500
023600******************************************************************
023700*    CHAVES DE STATUS DE ARQUIVO E INDICADORES DE FIM
023800*
023900*    CONVENCAO DA CASA: '00' E SUCESSO; QUALQUER OUTRO VALOR (FORA
024000*    DO AT END, QUE E TRATADO SEPARADO PELA CLAUSULA READ ... AT
024100*    END) E LOGADO NO DISPLAY E O REGISTRO E DESCARTADO, SEM ABOR-
024200*    TAR O JOB - O VOLUME DE ERRO DE LEITURA NESTES ARQUIVOS E
024300*    ESPERADO SER ZERO EM PRODUCAO; O DISPLAY SO EXISTE PARA
024400*    DETECTAR PROBLEMA DE AMBIENTE (DISCO CHEIO, ARQUIVO CORROMPIDO)
024500*
024600*    UM PAR DE BYTES POR ARQUIVO DE ENTRADA, MOVIDO DIRETO DA
024700*    CLAUSULA FILE STATUS DO SELECT CORRESPONDENTE; OS FLAGS DE
024800*    FIM (88-LEVEL FIM-xxx) CONTROLAM OS LACOS PERFORM ... UNTIL
024900*    DE CARGA (1010/1020/1030) E DO PROCESSAMENTO PRINCIPAL (2000)
025000******************************************************************
025100 77  WS-ST-JOBMAST               PIC X(02) VALUE SPACE.
025200 77  WS-ST-RESMAST               PIC X(02) VALUE SPACE.
025300 77  WS-ST-KWDDENS               PIC X(02) VALUE SPACE.
025400 77  WS-ST-MATCHREQ              PIC X(02) VALUE SPACE.
025500 77  WS-ST-ANLSAI                PIC X(02) VALUE SPACE.
025600
025700 77  WS-EOF-JOBMAST               PIC X(01) VALUE 'N'.
025800     88  FIM-JOBMAST                      VALUE 'S'.
025900*    LIGADO POR 1011 NO AT END DA LEITURA DE JOBMAST
026000 77  WS-EOF-RESMAST               PIC X(01) VALUE 'N'.
026100     88  FIM-RESMAST                      VALUE 'S'.
026200*    LIGADO POR 1021 NO AT END DA LEITURA DE RESMAST
026300 77  WS-EOF-KWDDENS               PIC X(01) VALUE 'N'.
026400     88  FIM-KWDDENS                      VALUE 'S'.
026500*    LIGADO POR 1031 NO AT END DA LEITURA DE KWDDENS
026600 77  WS-EOF-MATCHREQ              PIC X(01) VALUE 'N'.
026700     88  FIM-MATCHREQ                     VALUE 'S'.
026800*    LIGADO POR 2010 NO AT END DA LEITURA DE MATCHREQ
026900
027000******************************************************************
027100*    CONTADORES DE CARGA DAS TABELAS EM CELULA
027200*
027300*    TODO CONTADOR, SUBSCRITO E ACUMULADOR DESTE PROGRAMA E COMP -
027400*    SO OS CAMPOS QUE VEM DIRETO DE ARQUIVO OU QUE VAO DIRETO PARA
027500*    IMPRESSAO FICAM EM DISPLAY, PARA NAO GASTAR CONVERSAO BINARIA/
027600*    DECIMAL TOA EM CAMPO QUE SO E LIDO OU IMPRESSO
027700*
027800*    INDICAM QUANTAS ENTRADAS DE CADA TABELA JA FORAM CARREGADAS;
027900*    SAO O TERMO DA CLAUSULA DEPENDING ON DAS TRES OCCURS ABAIXO
028000*    E TAMBEM O SUBSCRITO USADO PELAS ROTINAS DE CARGA 1011/1021/1031
028100******************************************************************
028200 77  WS-CONT-JOB                 COMP PIC 9(04) VALUE ZERO.
028300 77  WS-CONT-RES                 COMP PIC 9(04) VALUE ZERO.
028400 77  WS-CONT-KWD                 COMP PIC 9(04) VALUE ZERO.
028500
028600******************************************************************
028700*    TABELA DE VAGAS (MESTRE JOBMAST) EM CELULA, ORDENADA POR
028800*    CADA ENTRADA TRAZ OS DADOS FIXOS DA VAGA E AS DUAS SUB-TABE-
028900*    LAS DE HABILIDADE (30 POSICOES) E PALAVRA-CHAVE (10 POSICOES)
029000*    QUE O ANALISTA DE RECRUTAMENTO CADASTROU PARA A VAGA; O LIMI-
029100*    TE DE 200 VAGAS/JOB E O MESMO DO ARQUIVO FISICO JOBMAST
029200*    JOB-ID (O ARQUIVO CHEGA ORDENADO - VER MATCHREQ.CPY)
029300******************************************************************
029400*
029500*    A FILLER DE 1 BYTE ANTES DA OCCURS (EM TODAS AS TRES TABELAS
029600*    EM CELULA DESTE PROGRAMA) EVITA QUE O PRIMEIRO BYTE DA PRIMEI-
029700*    RA ENTRADA COINCIDA COM O ENDERECO DO GRUPO 01 - CONVENCAO DA
029800*    CASA PARA TABELA COM OCCURS DEPENDING ON, HERDADA DE SISTEMAS
029900*    ANTIGOS EM QUE ALGUNS COMPILADORES TINHAM PROBLEMA NESSE CASO
030000*
030100 01  TAB-VAGAS.
030200     05  FILLER                  PIC X(01) VALUE SPACE.
030300     05  TBJ-ENTRADA OCCURS 1 TO 200 TIMES
030400                      DEPENDING ON WS-CONT-JOB
030500                      ASCENDING KEY TBJ-ID
030600                      INDEXED BY TBJ-IDX.
030700         10  TBJ-ID                   PIC 9(06).
030800         10  TBJ-TITLE                PIC X(30).
030900         10  TBJ-YEARS-REQ            PIC 9(02).
031000         10  TBJ-LEVEL                PIC X(01).
031100         10  TBJ-DEGREE-REQ           PIC X(01).
031200         10  TBJ-EDU-LEVEL            PIC 9(01).
031300         10  TBJ-EDU-FIELD            PIC X(20).
031400         10  TBJ-SKILL-COUNT          PIC 9(02).
031500         10  TBJ-SKILL-TAB OCCURS 30 TIMES
031600                           INDEXED BY TBJ-SKL-IDX.
031700             15  TBJ-SKILL-CAT        PIC X(01).
031800                 88  TBJ-CAT-LINGUAGEM        VALUE 'P'.
031900                 88  TBJ-CAT-FRAMEWORK        VALUE 'W'.
032000                 88  TBJ-CAT-BANCO-DADOS      VALUE 'D'.
032100                 88  TBJ-CAT-NUVEM            VALUE 'C'.
032200                 88  TBJ-CAT-FERRAMENTA       VALUE 'T'.
032300                 88  TBJ-CAT-COMPORTAMENTAL   VALUE 'S'.
032400             15  TBJ-SKILL-NOME       PIC X(10).
032500             15  TBJ-SKILL-PRIOR      PIC X(01).
032600         10  TBJ-KW-COUNT             PIC 9(02).
032700         10  TBJ-KEYWORD-TAB OCCURS 10 TIMES
032800                           INDEXED BY TBJ-KWD-IDX.
032900             15  TBJ-KEYWORD          PIC X(10).
033000*
033100*    AS PALAVRAS-CHAVE DA VAGA FICAM SO AQUI (TAB-VAGAS) - A DENSI-
033200*    DADE DE CADA UMA POR CURRICULO VEM DE TAB-DENSIDADES, CRUZADA
033300*    POR 6010 VIA SEARCH ALL (RES-ID + KEYWORD)
033400*
033500
033600******************************************************************
033700*    TABELA DE CURRICULOS (MESTRE RESMAST) EM CELULA, ORDENADA
033800*    POR RES-ID
033900*    MESMO ESQUEMA DA TABELA DE VAGAS, SO QUE PARA O CANDIDATO;
034000*    O LIMITE DE 1000 CURRICULOS/JOB FOI FIXADO JUNTO COM O VOLUME
034100*    MENSAL TIPICO DA DIVISAO DE RH (VER NOTA DO CHAMADO 93-1123)
034200******************************************************************
034300*
034400 01  TAB-CURRICULOS.
034500     05  FILLER                  PIC X(01) VALUE SPACE.
034600     05  TBR-ENTRADA OCCURS 1 TO 1000 TIMES
034700                      DEPENDING ON WS-CONT-RES
034800                      ASCENDING KEY TBR-ID
034900                      INDEXED BY TBR-IDX.
035000         10  TBR-ID                   PIC 9(06).
035100         10  TBR-NAME                 PIC X(30).
035200         10  TBR-EMAIL-FLAG           PIC X(01).
035300         10  TBR-PHONE-FLAG           PIC X(01).
035400         10  TBR-WORD-COUNT           PIC 9(05).
035500         10  TBR-SECT-EXP             PIC X(01).
035600         10  TBR-SECT-EDU             PIC X(01).
035700         10  TBR-SECT-SKL             PIC X(01).
035800         10  TBR-YEARS-EXP            PIC 9(02).
035900         10  TBR-SENIORITY            PIC X(01).
036000         10  TBR-EDU-LEVEL            PIC 9(01).
036100         10  TBR-EDU-FIELD            PIC X(20).
036200         10  TBR-SKILL-COUNT          PIC 9(02).
036300         10  TBR-SKILL-TAB OCCURS 30 TIMES
036400                           INDEXED BY TBR-SKL-IDX.
036500             15  TBR-SKILL-CAT        PIC X(01).
036600                 88  TBR-CAT-LINGUAGEM        VALUE 'P'.
036700                 88  TBR-CAT-FRAMEWORK        VALUE 'W'.
036800                 88  TBR-CAT-BANCO-DADOS      VALUE 'D'.
036900                 88  TBR-CAT-NUVEM            VALUE 'C'.
037000                 88  TBR-CAT-FERRAMENTA       VALUE 'T'.
037100                 88  TBR-CAT-COMPORTAMENTAL   VALUE 'S'.
037200             15  TBR-SKILL-NOME       PIC X(10).
037300*
037400*    O CURRICULO NAO TEM CAMPO TBR-SKILL-PRIOR (PRIORIDADE E UM
037500*    ATRIBUTO DA VAGA, NAO DO CANDIDATO) - SO TBJ-SKILL-PRIOR EXISTE
037600*
037700
037800******************************************************************
037900*    TABELA DE DENSIDADE DE PALAVRA-CHAVE POR CURRICULO, ORDENADA
038000*    POR RES-ID / KEYWORD (COMPOSTA, PARA SEARCH ALL)
038100*    O JOB DE CONTAGEM DE PALAVRA-CHAVE (FORA DESTE PROGRAMA) GRAVA
038200*    UMA LINHA POR PAR CURRICULO/PALAVRA; A CHAVE COMPOSTA PERMITE
038300*    O SEARCH ALL DE 6010 ACHAR DIRETO A CONTAGEM DA PALAVRA-CHAVE
038400*    DA VAGA PARA O CURRICULO EM ANALISE, SEM VARREDURA LINEAR
038500******************************************************************
038600*
038700 01  TAB-DENSIDADES.
038800     05  FILLER                  PIC X(01) VALUE SPACE.
038900     05  TBK-ENTRADA OCCURS 1 TO 5000 TIMES
039000                      DEPENDING ON WS-CONT-KWD
039100                      ASCENDING KEY TBK-RES-ID TBK-KEYWORD
039200                      INDEXED BY TBK-IDX.
039300         10  TBK-RES-ID               PIC 9(06).
039400         10  TBK-KEYWORD              PIC X(10).
039500         10  TBK-COUNT                PIC 9(03).
039600         10  TBK-TOTAL-WORDS          PIC 9(05).
039700*
039800*    TBK-COUNT E A QUANTIDADE DE VEZES QUE A PALAVRA-CHAVE APARECE
039900*    NO TEXTO DO CURRICULO; TBK-TOTAL-WORDS E O TOTAL DE PALAVRAS
040000*    DO CURRICULO INTEIRO - A RAZAO DOS DOIS E A DENSIDADE DE 6010
040100*
040200
040300******************************************************************
040400*    TABELA DE SINONIMOS DE HABILIDADE (EM CELULA, VER SINTAB)
040500*    MANTIDA PELO RECURSOS HUMANOS PARA RESOLVER APELIDO DE FERRA-
040600*    MENTA/LINGUAGEM (EX.: 'JS' = 'JAVASCRIPT') ANTES DE COMPARAR
040700*    HABILIDADE DA VAGA COM HABILIDADE DO CURRICULO - CHAMADO 99-0201
040800******************************************************************
040900 COPY SINTAB.
041000
041100******************************************************************
041200*    LINHAS DO RELATORIO MATCH-REPORT (VER RELLIN)
041300*    CABECALHO, LINHA DE DETALHE, LINHA DE QUEBRA DE VAGA E LINHA
041400*    DE TOTAIS FINAIS - LAYOUT FIXO DE 132 COLUNAS, IMPRESSO PELAS
041500*    ROTINAS 9010/9020/9030/9040
041600******************************************************************
041700 COPY RELLIN.
041800
041900******************************************************************
042000*    TABELA DE PESO POR CATEGORIA DE HABILIDADE (SKILL-MATCH)
042100******************************************************************
042200 01  WS-TAB-CATEGORIAS.
042300*    CHAMADO 03-0187 - LITERAIS CORRIGIDOS PARA 6 BYTES NUMERICOS
042400*    POR ENTRADA (1 CODIGO + 4 CASAS DECIMAIS, SEM VIRGULA), PARA
042500*    BATER COM O REDEFINES ABAIXO (O V NAO OCUPA POSICAO).
042600*    CHAMADO 03-0203 - ACRESCENTADA A 7A. ENTRADA, "OUTRAS", PARA
042700*    A HABILIDADE CUJO BYTE DE CATEGORIA NAO BATE COM NENHUM DOS
042800*    SEIS CODIGOS DA TAXONOMIA (BYTE CORROMPIDO/FORA DE PADRAO NO
042900*    MESTRE DE ORIGEM) - PESO 0.7 COMO AS DEMAIS CATEGORIAS SEM
043000*    PONDERACAO PROPRIA. O CODIGO '?' NUNCA CASA COM UM BYTE REAL
043100*    DE CATEGORIA - A ENTRADA E ACHADA PELA PASSADA "SEM-TAXONOMIA"
043200*    EM 3111/3112/3113, NAO POR IGUALDADE DE CODIGO.
043300*
043400*    TABELA DE REFERENCIA RAPIDA (CODIGO / CATEGORIA / PESO):
043500*        P  PROGRAMMING_LANGUAGES   1,0000
043600*        W  WEB_FRAMEWORKS          0,9000
043700*        D  DATABASES                0,8000
043800*        C  CLOUD_PLATFORMS          0,8000
043900*        T  TOOLS_AND_SOFTWARE       0,6000
044000*        S  SOFT_SKILLS              0,7000
044100*        ?  OUTRAS (SEM TAXONOMIA)   0,7000
044200*
044300     05  FILLER  PIC X(06) VALUE 'P10000'.
044400     05  FILLER  PIC X(06) VALUE 'W09000'.
044500     05  FILLER  PIC X(06) VALUE 'D08000'.
044600     05  FILLER  PIC X(06) VALUE 'C08000'.
044700     05  FILLER  PIC X(06) VALUE 'T06000'.
044800     05  FILLER  PIC X(06) VALUE 'S07000'.
044900     05  FILLER  PIC X(06) VALUE '?07000'.
045000 01  WS-TAB-CATEGORIAS-R REDEFINES WS-TAB-CATEGORIAS.
045100     05  WS-CAT-ENTRADA OCCURS 7 TIMES
045200                     INDEXED BY WS-CAT-IDX.
045300         10  WS-CAT-COD          PIC X(01).
045400         10  WS-CAT-PESO         PIC 9(01)V9(04).
045500*
045600*    O REDEFINES TRANSFORMA OS 7 LITERAIS DE 6 BYTES ACIMA EM UMA
045700*    TABELA PESQUISAVEL POR INDICE (WS-CAT-IDX) DENTRO DO LACO DE
045800*    3100/3110 - O PRIMEIRO BYTE DE CADA ENTRADA E O CODIGO DE
045900*    CATEGORIA, OS CINCO SEGUINTES SAO O PESO COM 4 CASAS DECIMAIS
046000*    IMPLICITAS (SEM VIRGULA NO LITERAL, CONFORME V NA PICTURE)
046100*
046200
046300******************************************************************
046400*    DATA DE EXECUCAO (PEGA DO SISTEMA OPERACIONAL) - INCLUIDO O
046500*    AJUSTE DE SECULO DO CHAMADO 99-0502
046600*    A DATA DE EXECUCAO NAO E GRAVADA EM NENHUM ARQUIVO DE SAIDA -
046700*    SERVE SO PARA O DISPLAY DE ABERTURA DO JOB (VER 1000-INICIO)
046800******************************************************************
046900 01  WS-DATA-EXECUCAO.
047000     05  WS-DT-SISTEMA           PIC 9(06).
047100     05  FILLER                  PIC X(01) VALUE SPACE.
047200 01  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
047300     05  WS-DT-AA                PIC 9(02).
047400     05  WS-DT-MM                PIC 9(02).
047500     05  WS-DT-DD                PIC 9(02).
047600*
047700*    OS TRES CAMPOS DE AA/MM/DD SAO A VISAO REDEFINIDA DE WS-DT-
047800*    SISTEMA - O ACCEPT FROM DATE DEVOLVE AAMMDD EM UM UNICO CAMPO
047900*    DE 6 DIGITOS, SEPARADOS AQUI PARA O DISPLAY DE ABERTURA DO JOB
048000*
048100     05  FILLER                  PIC X(01).
048200 77  WS-DT-SECULO                COMP PIC 9(02) VALUE 19.
048300*    VALUE 19 E SO O PONTO DE PARTIDA (COMPILADO EM 1993) - O
048400*    VALOR REAL USADO EM CADA EXECUCAO VEM DO CALCULO EM 1000-INICIO
048500 77  WS-DT-ANO-COMPLETO           COMP PIC 9(04) VALUE ZERO.
048600
048700******************************************************************
048800*    CHAVE COMPOSTA DO PEDIDO EM ANALISE (CURRICULO/VAGA)
048900*    A VISAO REDEFINIDA (WS-CHV-NUM) E USADA SO PARA COMPOR A
049000*    MENSAGEM DE ERRO DE 2020 QUANDO A VAGA OU O CURRICULO NAO
049100*    SAO LOCALIZADOS NAS TABELAS EM CELULA
049200******************************************************************
049300 01  WS-CHAVE-PEDIDO.
049400     05  WS-CHV-RES-ID           PIC 9(06).
049500     05  WS-CHV-JOB-ID           PIC 9(06).
049600*
049700*    OS DOIS CAMPOS SEPARADOS SAO O QUE 2010/2020 USAM PARA AS
049800*    BUSCAS NAS TABELAS EM CELULA; A VISAO COMBINADA (WS-CHV-NUM)
049900*    SO SERVE PARA COMPOR A MENSAGEM DE ERRO DE FALHA DE LOCALIZACAO
050000*
050100     05  FILLER                  PIC X(01) VALUE SPACE.
050200 01  WS-CHAVE-PEDIDO-R REDEFINES WS-CHAVE-PEDIDO.
050300     05  WS-CHV-NUM              PIC 9(12).
050400     05  FILLER                  PIC X(01).
050500
050600******************************************************************
050700*    NOTA GERAL EM VISAO ALTERNATIVA (PARTE INTEIRA / DECIMAL)
050800*    GRAVADA EM REG-ANLSAI SEPARADA EM PARTE INTEIRA E DECIMAL -
050900*    CONVENCAO DA CASA PARA CAMPOS NUMERICOS DE SAIDA LIDOS POR
051000*    PROGRAMAS DE OUTRAS PLATAFORMAS (VER ANLSAI.CPY)
051100******************************************************************
051200 01  WS-NOTA-GERAL-ED.
051300     05  WS-NGE-VALOR            PIC 9(03)V99.
051400*
051500*    MESMO CAMPO EM DUAS VISOES - A INTEIRA MAIS DECIMAL (WS-NGE-
051600*    INTEIRO/WS-NGE-DECIMAL) E EXIGIDA POR ANLSAI.CPY PARA OS SIS-
051700*    TEMAS DOWNSTREAM QUE NAO LEEM PONTO DECIMAL IMPLICITO
051800*
051900     05  FILLER                  PIC X(01) VALUE SPACE.
052000 01  WS-NOTA-GERAL-ED-R REDEFINES WS-NOTA-GERAL-ED.
052100     05  WS-NGE-INTEIRO          PIC 9(03).
052200     05  WS-NGE-DECIMAL          PIC 9(02).
052300     05  FILLER                  PIC X(01).
052400
052500******************************************************************
052600*    SUBSCRITOS E CONTADORES DE TRABALHO DIVERSOS
052700*    WS-SUB-1/2/3 SAO REUTILIZADOS EM VARIAS SECOES (HABILIDADE,
052800*    ESCOLARIDADE, PALAVRA-CHAVE) - NAO GUARDAM VALOR ENTRE SECOES
052900******************************************************************
053000 77  WS-SUB-1                    COMP PIC 9(04) VALUE ZERO.
053100*    USADO POR 3112/3112 - PERCORRE O CURRICULO PROCURANDO CASA-
053200*    MENTO EXATO PARA A HABILIDADE DA VAGA QUE WS-SUB-1 APONTA
053300 77  WS-SUB-2                    COMP PIC 9(04) VALUE ZERO.
053400*    USADO POR 3113 - PERCORRE O CURRICULO PROCURANDO CASAMENTO
053500*    PARCIAL, SO QUANDO 3112 JA FALHOU EM ACHAR CASAMENTO EXATO
053600 77  WS-SUB-3                    COMP PIC 9(04) VALUE ZERO.
053700 77  WS-ACH-FLAG                 PIC X(01) VALUE 'N'.
053800     88  WS-ACHOU                        VALUE 'S'.
053900*    LIGADO POR 3112 (CASAMENTO EXATO) OU POR 6010 (PALAVRA-CHAVE
054000*    ENCONTRADA NA TABELA DE DENSIDADE) - REUTILIZADO NAS DUAS
054100*    SECOES, SEMPRE REINICIADO ANTES DE CADA USO
054200
054300******************************************************************
054400*    CANONIZACAO DE APELIDO DE HABILIDADE (3000-CANONIZA-HABIL)
054500*    AREA DE PASSAGEM PARA 3000: ENTRADA (NOME BRUTO VINDO DA
054600*    TABELA), SAIDA CANONICA E UMA COPIA DA CANONICA DO LADO DA
054700*    VAGA, GUARDADA ENQUANTO 3112/3113 PERCORREM O CURRICULO
054800******************************************************************
054900*
055000*    TRES CAMPOS DE TRABALHO DE 3000: A ENTRADA BRUTA (NOME COMO
055100*    ESTA NA TABELA), A FORMA CANONICA RESOLVIDA PELA TABELA DE
055200*    SINONIMOS, E UMA COPIA DA CANONICA DO LADO DA VAGA (GUARDADA
055300*    ENQUANTO O LACO DE 3112/3113 PERCORRE O CURRICULO, QUE TAMBEM
055400*    CHAMA 3000 E SOBRESCREVERIA WS-HAB-CANONICA SE NAO FOSSE A COPIA)
055500*
055600 77  WS-HAB-ENTRADA               PIC X(10) VALUE SPACE.
055700 77  WS-HAB-CANONICA               PIC X(10) VALUE SPACE.
055800 77  WS-HAB-CANONICA-VAGA          PIC X(10) VALUE SPACE.
055900
056000******************************************************************
056100*    AREA DE TRABALHO DO CASAMENTO DE HABILIDADES (3100)
056200*    CONTADORES POR CATEGORIA (EXATO/PARCIAL/FALTA/TOTAL DA VAGA),
056300*    O FLAG DE CASAMENTO PARCIAL E OS ACUMULADORES DA MEDIA PONDE-
056400*    RADA FINAL (SOMA DAS NOTAS DE CATEGORIA X PESO, SOBRE A SOMA
056500*    DOS PESOS REALMENTE USADOS NAQUELE PEDIDO)
056600******************************************************************
056700 77  WS-SKL-EXATO                 COMP PIC 9(02) VALUE ZERO.
056800 77  WS-SKL-PARCIAL                COMP PIC 9(02) VALUE ZERO.
056900 77  WS-SKL-FALTA                  COMP PIC 9(02) VALUE ZERO.
057000 77  WS-SKL-TOTAL-VAGA             COMP PIC 9(02) VALUE ZERO.
057100 77  WS-PARC-FLAG                  PIC X(01) VALUE 'N'.
057200     88  WS-ACHOU-PARCIAL                     VALUE 'S'.
057300*    LIGADO POR 3113 QUANDO UMA HABILIDADE DO CURRICULO CASA POR
057400*    SUBSTRING/RAZAO DE TAMANHO COM A HABILIDADE DA VAGA
057500 77  WS-SKL-LEN-JOB                COMP PIC 9(02) VALUE ZERO.
057600 77  WS-SKL-LEN-RES                COMP PIC 9(02) VALUE ZERO.
057700 77  WS-SKL-LEN-MENOR              COMP PIC 9(02) VALUE ZERO.
057800 77  WS-SKL-LEN-MAIOR              COMP PIC 9(02) VALUE ZERO.
057900 77  WS-SKL-RAZAO                  COMP PIC 9(01)V9999 VALUE ZERO.
058000*    RAZAO ENTRE O MENOR E O MAIOR TAMANHO DE NOME DE HABILIDADE -
058100*    USADA SO DENTRO DE 3113 PARA DECIDIR CASAMENTO PARCIAL
058200 77  WS-SKL-NOTA-CATEG             COMP PIC 9(03)V9999 VALUE ZERO.
058300 77  WS-SKL-SOMA-PONDERADA         COMP PIC 9(05)V9999 VALUE ZERO.
058400*    SOMA DE (NOTA DA CATEGORIA X PESO DA CATEGORIA), ACUMULADA
058500*    PELAS 7 PASSADAS DE 3110 - NUMERADOR DA MEDIA PONDERADA FINAL
058600 77  WS-SKL-SOMA-PESOS             COMP PIC 9(03)V9999 VALUE ZERO.
058700*    SOMA DOS PESOS DAS CATEGORIAS QUE REALMENTE TIVERAM HABILI-
058800*    DADE NA VAGA - DENOMINADOR DA MEDIA PONDERADA FINAL
058900 77  WS-SKL-NOTA-FINAL             COMP PIC 9(03)V99 VALUE ZERO.
059000*    RESULTADO FINAL DE 3100, MOVIDO PARA ANL-SKILLS NO FIM DAQUELA
059100*    SECAO - NAO CONFUNDIR COM WS-SKL-NOTA-CATEG, QUE E POR CATEGORIA
059200
059300******************************************************************
059400*    AREA DE TRABALHO DE EXPERIENCIA (4000)
059500*    EXCESSO (ANOS ACIMA DO EXIGIDO) E GAP (ANOS FALTANDO) SAO
059600*    MUTUAMENTE EXCLUSIVOS NUM MESMO PEDIDO; OS CAMPOS DE NIVEL
059700*    CONVERTEM A LETRA DE SENIORIDADE (E/M/S/X) EM PESO NUMERICO
059800*    PARA COMPARAR POR DIFERENCA, NAO POR PAR DE LETRA
059900******************************************************************
060000 77  WS-EXP-EXCESSO                COMP PIC S9(03) VALUE ZERO.
060100*    EXCESSO E GAP SAO ASSINADOS (S9) PORQUE A SUBTRACAO PODE DAR
060200*    NEGATIVA ANTES DE SER CLASSIFICADA PELO EVALUATE DE 4000, MES-
060300*    MO QUE O VALOR ARMAZENADO NO FIM SEMPRE ACABE SEM SINAL
060400 77  WS-EXP-GAP                    COMP PIC S9(03) VALUE ZERO.
060500 77  WS-EXP-NIV-RES                COMP PIC 9(01) VALUE ZERO.
060600 77  WS-EXP-NIV-JOB                COMP PIC 9(01) VALUE ZERO.
060700 77  WS-EXP-NIV-DIF                COMP PIC S9(02) VALUE ZERO.
060800 77  WS-EXP-NOTA-BASE               COMP PIC 9(03)V99 VALUE ZERO.
060900 77  WS-EXP-NOTA-FINAL               COMP PIC S9(03)V99 VALUE ZERO.
061000*    COMECA IGUAL A WS-EXP-NOTA-BASE E RECEBE O AJUSTE DE SENIORI-
061100*    DADE ANTES DE SER MOVIDO PARA ANL-EXPER, JA LIMITADO A 0-100
061200
061300******************************************************************
061400*    AREA DE TRABALHO DE ESCOLARIDADE (5000)
061500*    NOTA BASE PELO NIVEL DE ESCOLARIDADE MAIS O BONUS DE AREA DE
061600*    FORMACAO CASADA (5000-BONUS-AREA); O FLAG WS-EDU-STATUS GUARDA
061700*    SE A EXIGENCIA DE DIPLOMA DA VAGA FOI ATENDIDA, PARA 8500
061800******************************************************************
061900 77  WS-EDU-NOTA                   COMP PIC S9(03)V99 VALUE ZERO.
062000*    EXCESSO DE NIVEL DE ESCOLARIDADE ACIMA DO EXIGIDO - USADO SO
062100*    PARA CALCULAR WS-EDU-BONUS (5 PONTOS POR NIVEL, MAXIMO 15)
062200 77  WS-EDU-EXCESSO                COMP PIC 9(02) VALUE ZERO.
062300 77  WS-EDU-BONUS                  COMP PIC 9(02) VALUE ZERO.
062400*    TAMANHO REAL (SEM O PADDING DE BRANCO) DOS CAMPOS DE AREA DE
062500*    FORMACAO - USADOS SO POR 5000-BONUS-AREA PARA O CORTE DE
062600*    SUBSTRING, MESMA TECNICA DE 3113
062700 77  WS-EDU-LEN-JOB                COMP PIC 9(02) VALUE ZERO.
062800 77  WS-EDU-LEN-RES                COMP PIC 9(02) VALUE ZERO.
062900 77  WS-EDU-STATUS                  PIC X(01) VALUE SPACE.
063000     88  WS-EDU-ATENDIDA                      VALUE 'S'.
063100*    LIGADO POR 5000 QUANDO A EXIGENCIA DE DIPLOMA (OU A AUSENCIA
063200*    DE EXIGENCIA) DA VAGA FOI ATENDIDA PELO CURRICULO - CONSULTADO
063300*    POR 8500 PARA A RECOMENDACAO DE CODIGO 'EDUC'
063400
063500******************************************************************
063600*    AREA DE TRABALHO DE PALAVRAS-CHAVE (6000)
063700*    NOTA DE COBERTURA (QUANTAS PALAVRAS-CHAVE DA VAGA APARECEM NO
063800*    CURRICULO) PESA 70%, NOTA DE DENSIDADE (FAIXA IDEAL DE REPETI-
063900*    CAO DA PALAVRA NO TEXTO) PESA 30% - VER 6010
064000******************************************************************
064100 77  WS-KWD-COBERTOS                COMP PIC 9(02) VALUE ZERO.
064200*    WS-KWD-COBERTOS CONTA QUANTAS PALAVRAS-CHAVE DA VAGA FORAM
064300*    ACHADAS NO CURRICULO; WS-KWD-SOMA-DENSID ACUMULA A NOTA DE
064400*    DENSIDADE SO DAS QUE FORAM ACHADAS, PARA A MEDIA NO FIM DE 6000
064500 77  WS-KWD-SOMA-DENSID              COMP PIC 9(05)V99 VALUE ZERO.
064600 77  WS-KWD-DENSID-PCT               COMP PIC 9(03)V9999 VALUE ZERO.
064700 77  WS-KWD-NOTA-DENSID              COMP PIC 9(03)V99 VALUE ZERO.
064800 77  WS-KWD-NOTA-COBERT              COMP PIC 9(03)V99 VALUE ZERO.
064900 77  WS-KWD-NOTA-FINAL               COMP PIC 9(03)V99 VALUE ZERO.
065000*    COMBINACAO 70/30 DE COBERTURA E DENSIDADE, MOVIDA PARA
065100*    ANL-KEYWRD NO FIM DE 6000
065200 77  WS-KWD-NOTA-PALAVRA             COMP PIC 9(03)V99 VALUE ZERO.
065300
065400******************************************************************
065500*    AREA DE TRABALHO DE VERIFICACAO ATS (7000)
065600*    QUATRO FATORES (TAMANHO/CONTATO/ESTRUTURA/FORMATO) PONDERADOS
065700*    NA NOTA FINAL DE COMPATIBILIDADE COM LEITOR AUTOMATICO DE
065800*    CURRICULO (ATS) - NAO CONFUNDIR COM A NOTA GERAL DE 8000
065900******************************************************************
066000 77  WS-ATS-FAT-TAMANHO              COMP PIC 9(03)V99 VALUE ZERO.
066100*    OS QUATRO FATORES DE 7000 SAO INDEPENDENTES ENTRE SI - CADA
066200*    UM E CALCULADO EM SEU PROPRIO BLOCO E SO SE COMBINAM NA
066300*    COMPUTE FINAL DE WS-ATS-NOTA-FINAL
066400 77  WS-ATS-FAT-CONTATO               COMP PIC 9(03)V99 VALUE ZERO.
066500 77  WS-ATS-FAT-ESTRUTURA             COMP PIC 9(03)V99 VALUE ZERO.
066600 77  WS-ATS-FAT-FORMATO               COMP PIC 9(03)V99 VALUE ZERO.
066700 77  WS-ATS-SECOES                    COMP PIC 9(01) VALUE ZERO.
066800 77  WS-ATS-NOTA-FINAL                COMP PIC 9(03)V99 VALUE ZERO.
066900*    MEDIA PONDERADA DOS QUATRO FATORES DE 7000, MOVIDA PARA
067000*    ANL-ATS - COMPONENTE DE MENOR PESO (5%) NA NOTA GERAL DE 8000
067100
067200******************************************************************
067300*    AREA DE TRABALHO DA NOTA GERAL E RECOMENDACOES (8000/8500)
067400*    WS-GERAL-NOTA E A MEDIA PONDERADA DOS CINCO COMPONENTES;
067500*    WS-QTD-RECO CONTA QUANTOS CODIGOS DE RECOMENDACAO JA FORAM
067600*    GRAVADOS EM ANL-RECO-TAB, ATE O LIMITE DE 5 DA ESPECIFICACAO
067700******************************************************************
067800 77  WS-GERAL-NOTA                    COMP PIC 9(03)V99 VALUE ZERO.
067900*    NOTA GERAL DO PEDIDO - GRAVADA EM ANL-OVERALL E TAMBEM EM
068000*    WS-NOTA-GERAL-ED (VISAO INTEIRO/DECIMAL) PARA QUEM PRECISAR
068100 77  WS-QTD-RECO                      COMP PIC 9(01) VALUE ZERO.
068200
068300******************************************************************
068400*    ACUMULADORES DO PEDIDO ATUAL E DO FECHAMENTO (TOTAIS FINAIS)
068500*    ALIMENTADOS A CADA PEDIDO POR 2040-ACUMULA-TOTAIS E IMPRESSOS
068600*    NA LINHA DE TOTAIS FINAIS DO RELATORIO POR 9040
068700******************************************************************
068800*
068900*    LIDOS CONTA TODO REGISTRO LIDO DE MATCHREQ; COMPLETADOS CONTA
069000*    SO OS QUE FORAM ANALISADOS COM SUCESSO (STATUS 'C'); FALHAS
069100*    CONTA OS QUE CAIRAM EM 2025 POR VAGA/CURRICULO NAO LOCALIZADO
069200*    - LIDOS DEVE SER SEMPRE IGUAL A COMPLETADOS MAIS FALHAS
069300*
069400 77  WS-TOT-LIDOS                      COMP PIC 9(06) VALUE ZERO.
069500 77  WS-TOT-COMPLETADOS                COMP PIC 9(06) VALUE ZERO.
069600 77  WS-TOT-FALHAS                      COMP PIC 9(06) VALUE ZERO.
069700 77  WS-ACUM-NOTA-GERAL                 COMP PIC 9(09)V99 VALUE ZERO.
069800 77  WS-MEDIA-GERAL                     COMP PIC 9(03)V99 VALUE ZERO.
069900
070000******************************************************************
070100*    ACUMULADORES DA QUEBRA DE CONTROLE POR VAGA (9030)
070200*    WS-JOB-ANTERIOR GUARDA O JOB-ID DO PEDIDO ANTERIOR PARA 2010
070300*    DETECTAR A TROCA DE VAGA; OS DEMAIS SAO ZERADOS A CADA QUEBRA
070400*    IMPRESSA POR 9030, NUNCA NO FECHAMENTO GERAL DE 9040
070500******************************************************************
070600*
070700*    WS-JOB-ANTERIOR SO PODE SER ZERO ANTES DO PRIMEIRO PEDIDO DO
070800*    JOB (NENHUM JOB-ID REAL E ZERO NO MESTRE) - E O SINAL USADO
070900*    POR 2010 PARA NAO DISPARAR QUEBRA DE CONTROLE NA PRIMEIRA VAGA
071000*
071100 77  WS-JOB-ANTERIOR                    PIC 9(06) VALUE ZERO.
071200 77  WS-JOB-QTDE                         COMP PIC 9(04) VALUE ZERO.
071300 77  WS-JOB-SOMA-NOTA                    COMP PIC 9(07)V99 VALUE ZERO.
071400 77  WS-JOB-MEDIA                        COMP PIC 9(03)V99 VALUE ZERO.
071500 77  WS-JOB-MELHOR-NOTA                  COMP PIC 9(03)V99 VALUE ZERO.
071600 77  WS-JOB-MELHOR-RES                   PIC 9(06) VALUE ZERO.
071700
071800******************************************************************
071900*    CONTROLE DE PAGINACAO DO RELATORIO
072000*    WS-CONT-LIN DISPARA A QUEBRA DE PAGINA EM 9020 QUANDO PASSA DE
072100*    54 LINHAS IMPRESSAS; WS-CONT-PG NUMERA AS PAGINAS EM CABE-REL1
072200******************************************************************
072300*
072400*    WS-CONT-PG NUNCA E ZERADO DURANTE O JOB (NUMERACAO CONTINUA DE
072500*    PAGINA ATE O FIM); WS-CONT-LIN E ZERADO A CADA CABECALHO NOVO
072600*    (9010), POIS CONTA LINHA DENTRO DA PAGINA ATUAL, NAO DO JOB
072700*
072800 77  WS-CONT-PG                          COMP PIC 9(05) VALUE ZERO.
072900 77  WS-CONT-LIN                         COMP PIC 9(02) VALUE ZERO.
073000
073100 PROCEDURE DIVISION.
073200*
073300*    ROTEIRO DO JOB: 1000 ABRE OS ARQUIVOS E CARREGA AS TRES TABE-
073400*    LAS EM CELULA; 2000 PERCORRE OS PEDIDOS DE MATCHREQ E, PARA
073500*    CADA UM, CHAMA AS CINCO SECOES DE NOTA DE COMPONENTE (3100 A
073600*    7000), A NOTA GERAL (8000) E AS RECOMENDACOES (8500); NO FINAL
073700*    DO JOB, 9030 FECHA A ULTIMA QUEBRA DE VAGA E 9040 IMPRIME OS
073800*    TOTAIS. AS SECOES 3000/9000 SAO SUB-ROTINAS COMUNS CHAMADAS
073900*    DE DENTRO DAS OUTRAS, NAO DO FLUXO PRINCIPAL DIRETAMENTE.
074000*
074100
074200 0000-MAINLINE SECTION.
074300 0000-INICIO.
074400*
074500*    0000-INICIO E DELIBERADAMENTE CURTO - SO ENCADEIA AS QUATRO
074600*    GRANDES ETAPAS DO JOB NA ORDEM CORRETA; TODA A LOGICA DE
074700*    NEGOCIO VIVE NAS SECOES CHAMADAS, NUNCA AQUI
074800*
074900     PERFORM 1000-ABRE-E-CARREGA THRU 1000-ABRE-E-CARREGA-EXIT.
075000*    SO RETORNA QUANDO TODOS OS PEDIDOS DE MATCHREQ FORAM LIDOS E
075100*    PROCESSADOS - NAO HA COMO INTERROMPER O JOB NO MEIO (SEM
075200*    CHECKPOINT/RESTART NESTE PROGRAMA)
075300     PERFORM 2000-PROCESSA-PEDIDOS THRU 2000-PROCESSA-PEDIDOS-EXIT.
075400*    FECHA A QUEBRA DA ULTIMA VAGA DO ARQUIVO - SEM ESTA CHAMADA
075500*    FINAL, A VAGA QUE FOI A ULTIMA A SER PROCESSADA NUNCA TERIA
075600*    SUA LINHA DE QUEBRA IMPRESSA (NAO HA TROCA DE JOB-ID DEPOIS)
075700     PERFORM 9030-QUEBRA-JOB THRU 9030-QUEBRA-JOB-EXIT.
075800     PERFORM 9040-TOTAIS-FINAIS THRU 9040-TOTAIS-FINAIS-EXIT.
075900*    FECHAMENTO NORMAL DO JOB - NENHUM ARQUIVO FICA ABERTO ALEM
076000*    DESTE PONTO; O RELATORIO SO E CONSIDERADO COMPLETO APOS O
076100*    CLOSE DE MATCHRPT, QUE LIBERA O BUFFER DE IMPRESSAO
076200     CLOSE JOBMAST RESMAST KWDDENS MATCHREQ ANLSAI MATCHRPT.
076300     STOP RUN.
076400
076500******************************************************************
076600*    ABERTURA DOS ARQUIVOS E CARGA DAS TABELAS EM CELULA
076700******************************************************************
076800 1000-ABRE-E-CARREGA SECTION.
076900*
077000*    ABRE TODOS OS ARQUIVOS DO JOB E CARREGA AS TRES TABELAS EM
077100*    CELULA ANTES DE PROCESSAR O PRIMEIRO PEDIDO - ISTO EVITA
077200*    ACESSO REPETIDO A DISCO DENTRO DO LACO PRINCIPAL (2000), JA
077300*    QUE UM MESMO CURRICULO OU VAGA PODE APARECER EM VARIOS
077400*    PEDIDOS DE MATCHREQ
077500*
077600 1000-INICIO.
077700     ACCEPT WS-DT-SISTEMA FROM DATE.
077800*
077900*    O DISPLAY ABAIXO E SO PARA O LOG DE EXECUCAO DO JOB (CONSOLE/
078000*    SPOOL) - AJUDA O OPERADOR A CONFIRMAR EM QUE DATA O MATCH FOI
078100*    CALCULADO, JA QUE O PROPRIO ARQUIVO DE SAIDA NAO TRAZ A DATA
078200*
078300*
078400*    AJUSTE DE SECULO (BUG Y2K - CHAMADO 99-0502): O "ACCEPT
078500*    FROM DATE" SO DEVOLVE O ANO COM 2 DIGITOS; A VIRADA PARA
078600*    O SECULO XXI E TRATADA AQUI, NAO NO CAMPO DA DATA.
078700*
078800     IF WS-DT-AA < 80
078900         MOVE 20 TO WS-DT-SECULO
079000     ELSE
079100         MOVE 19 TO WS-DT-SECULO
079200     END-IF.
079300     COMPUTE WS-DT-ANO-COMPLETO = (WS-DT-SECULO * 100) + WS-DT-AA.
079400     DISPLAY 'MATCHAN - EXECUCAO EM ' WS-DT-DD '/' WS-DT-MM '/'
079500             WS-DT-ANO-COMPLETO.
079600     OPEN INPUT JOBMAST RESMAST KWDDENS MATCHREQ.
079700     OPEN OUTPUT ANLSAI.
079800     OPEN OUTPUT MATCHRPT.
079900*    A ORDEM DE OPEN NAO IMPORTA AQUI (NENHUM DOS ARQUIVOS DEPENDE
080000*    DE OUTRO JA ESTAR ABERTO) - SEGUE A ORDEM DE DECLARACAO DOS
080100*    SELECT PARA FACILITAR CONFERENCIA NUMA LEITURA RAPIDA DO CODIGO
080200     PERFORM 1010-CARREGA-JOB THRU 1010-CARREGA-JOB-EXIT.
080300     PERFORM 1020-CARREGA-RES THRU 1020-CARREGA-RES-EXIT.
080400     PERFORM 1030-CARREGA-KWD THRU 1030-CARREGA-KWD-EXIT.
080500     PERFORM 9010-CABECALHO THRU 9010-CABECALHO-EXIT.
080600 1000-ABRE-E-CARREGA-EXIT.
080700     EXIT.
080800
080900******************************************************************
081000*    CARGA DA TABELA DE VAGAS - UMA CHAMADA DE 1011 POR REGISTRO
081100*    FISICO DE JOBMAST, ATE O FIM DE ARQUIVO
081200******************************************************************
081300 1010-CARREGA-JOB.
081400     PERFORM 1011-LE-JOB THRU 1011-LE-JOB-EXIT
081500         UNTIL FIM-JOBMAST.
081600 1010-CARREGA-JOB-EXIT.
081700     EXIT.
081800
081900*
082000*    LEITURA DE UM REGISTRO DE JOBMAST E COPIA CAMPO A CAMPO PARA
082100*    A ENTRADA CORRESPONDENTE DE TAB-VAGAS; AS SUB-TABELAS DE HABI-
082200*    LIDADE E PALAVRA-CHAVE SAO COPIADAS POR 1012/1013
082300*
082400 1011-LE-JOB.
082500*    LE UMA VAGA DO MESTRE E COPIA OS CAMPOS FIXOS PARA A ENTRADA
082600*    DE TAB-VAGAS; AS SUB-TABELAS (SKILL E KEYWORD) FICAM A CARGO
082700*    DE 1012 E 1013, CHAMADOS DAQUI A SEGUIR
082800     READ JOBMAST AT END
082900         MOVE 'S' TO WS-EOF-JOBMAST
083000         GO TO 1011-LE-JOB-EXIT.
083100     IF WS-ST-JOBMAST NOT = '00'
083200         DISPLAY 'MATCHAN - ERRO DE LEITURA EM JOBMAST ' WS-ST-JOBMAST
083300         GO TO 1011-LE-JOB-EXIT.
083400     ADD 1 TO WS-CONT-JOB.
083500*
083600*    COPIA CAMPO A CAMPO, NA MESMA ORDEM DO LAYOUT DE JOBMAST.CPY -
083700*    QUALQUER CAMPO NOVO INCLUIDO NO MESTRE PRECISA DE CAMPO CORRES-
083800*    PONDENTE EM TAB-VAGAS E DE UMA LINHA NOVA AQUI, SENAO O DADO
083900*    SIMPLESMENTE NAO CHEGA A CELULA
084000*
084100     MOVE JOB-ID          TO TBJ-ID (WS-CONT-JOB).
084200     MOVE JOB-TITLE       TO TBJ-TITLE (WS-CONT-JOB).
084300     MOVE JOB-YEARS-REQ   TO TBJ-YEARS-REQ (WS-CONT-JOB).
084400     MOVE JOB-LEVEL       TO TBJ-LEVEL (WS-CONT-JOB).
084500     MOVE JOB-DEGREE-REQ  TO TBJ-DEGREE-REQ (WS-CONT-JOB).
084600     MOVE JOB-EDU-LEVEL   TO TBJ-EDU-LEVEL (WS-CONT-JOB).
084700     MOVE JOB-EDU-FIELD   TO TBJ-EDU-FIELD (WS-CONT-JOB).
084800     MOVE JOB-SKILL-COUNT TO TBJ-SKILL-COUNT (WS-CONT-JOB).
084900     MOVE JOB-KW-COUNT    TO TBJ-KW-COUNT (WS-CONT-JOB).
085000*
085100*    AS DUAS SUB-TABELAS (HABILIDADE E PALAVRA-CHAVE) SAO COPIADAS
085200*    NA POSICAO FISICA INTEIRA DO MESTRE (30 E 10 POSICOES), MESMO
085300*    QUE SO AS PRIMEIRAS JOB-SKILL-COUNT/JOB-KW-COUNT ESTEJAM OCU-
085400*    PADAS - AS POSICOES EXCEDENTES FICAM COM LIXO/BRANCO E NUNCA
085500*    SAO VISITADAS PORQUE OS LACOS DE 3100/6000 PARAM NA CONTAGEM
085600*
085700     PERFORM 1012-COPIA-SKILL-JOB THRU 1012-COPIA-SKILL-JOB-EXIT
085800         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 30.
085900     PERFORM 1013-COPIA-KWD-JOB THRU 1013-COPIA-KWD-JOB-EXIT
086000         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.
086100 1011-LE-JOB-EXIT.
086200     EXIT.
086300
086400*    COPIA UMA POSICAO DA SUB-TABELA DE HABILIDADE DA VAGA (JOB-
086500*    SKILL-TAB) PARA TBJ-SKILL-TAB - CHAMADA 30 VEZES POR VAGA,
086600*    INDEPENDENTE DE QUANTAS POSICOES ESTAO REALMENTE OCUPADAS
086700 1012-COPIA-SKILL-JOB.
086800*    COPIA AS ATE 6 LINHAS DE HABILIDADE EXIGIDA DA VAGA PARA A
086900*    SUB-TABELA TBJ-SKILL-TAB - O INDICE WS-SUB-1 PERCORRE A JOB-
087000*    SKILL-TAB DO MESTRE (VER JOBMAST.CPY)
087100     MOVE JOB-SKILL-CAT (WS-SUB-1)
087200         TO TBJ-SKILL-CAT (WS-CONT-JOB WS-SUB-1).
087300     MOVE JOB-SKILL-NOME (WS-SUB-1)
087400         TO TBJ-SKILL-NOME (WS-CONT-JOB WS-SUB-1).
087500     MOVE JOB-SKILL-PRIOR (WS-SUB-1)
087600         TO TBJ-SKILL-PRIOR (WS-CONT-JOB WS-SUB-1).
087700 1012-COPIA-SKILL-JOB-EXIT.
087800     EXIT.
087900
088000*    COPIA UMA POSICAO DA SUB-TABELA DE PALAVRA-CHAVE DA VAGA -
088100*    CHAMADA 10 VEZES POR VAGA, MESMO ESQUEMA DE 1012
088200 1013-COPIA-KWD-JOB.
088300*    COPIA AS ATE 10 PALAVRAS-CHAVE DA VAGA PARA TBJ-KEYWORD-TAB -
088400*    SE A VAGA TIVER MENOS DE 10, O RESTO FICA EM BRANCO E 6000
088500*    PULA AS ENTRADAS VAZIAS
088600     MOVE JOB-KEYWORD (WS-SUB-1)
088700         TO TBJ-KEYWORD (WS-CONT-JOB WS-SUB-1).
088800 1013-COPIA-KWD-JOB-EXIT.
088900     EXIT.
089000
089100******************************************************************
089200*    CARGA DA TABELA DE CURRICULOS - MESMO ESQUEMA DE 1010, SO QUE
089300*    PARA O MESTRE RESMAST
089400******************************************************************
089500 1020-CARREGA-RES.
089600*    MESMA LOGICA DE 1010, SO QUE PARA O MESTRE DE CURRICULOS -
089700*    CARREGA RESMAST INTEIRO EM TAB-CURRICULOS ANTES DO PROCESSA-
089800*    MENTO DOS PEDIDOS COMECAR
089900     PERFORM 1021-LE-RES THRU 1021-LE-RES-EXIT
090000         UNTIL FIM-RESMAST.
090100 1020-CARREGA-RES-EXIT.
090200     EXIT.
090300
090400*
090500*    LEITURA DE UM REGISTRO DE RESMAST E COPIA CAMPO A CAMPO PARA
090600*    TAB-CURRICULOS; A SUB-TABELA DE HABILIDADE E COPIADA POR 1022
090700*    (O CURRICULO NAO TEM SUB-TABELA DE PALAVRA-CHAVE PROPRIA - A
090800*    DENSIDADE VEM DE KWDDENS, CARREGADA SEPARADAMENTE POR 1030)
090900*
091000 1021-LE-RES.
091100*    LE UM CURRICULO E COPIA CAMPOS FIXOS PARA TAB-CURRICULOS;
091200*    A SUB-TABELA DE HABILIDADE VEM A SEGUIR POR 1022
091300     READ RESMAST AT END
091400         MOVE 'S' TO WS-EOF-RESMAST
091500         GO TO 1021-LE-RES-EXIT.
091600     IF WS-ST-RESMAST NOT = '00'
091700         DISPLAY 'MATCHAN - ERRO DE LEITURA EM RESMAST ' WS-ST-RESMAST
091800         GO TO 1021-LE-RES-EXIT.
091900     ADD 1 TO WS-CONT-RES.
092000*
092100*    MESMA OBSERVACAO DE 1011 SOBRE MANUTENCAO DO LAYOUT - COPIA
092200*    CAMPO A CAMPO NA ORDEM DE RESMAST.CPY
092300*
092400     MOVE RES-ID           TO TBR-ID (WS-CONT-RES).
092500     MOVE RES-NAME         TO TBR-NAME (WS-CONT-RES).
092600     MOVE RES-EMAIL-FLAG   TO TBR-EMAIL-FLAG (WS-CONT-RES).
092700     MOVE RES-PHONE-FLAG   TO TBR-PHONE-FLAG (WS-CONT-RES).
092800     MOVE RES-WORD-COUNT   TO TBR-WORD-COUNT (WS-CONT-RES).
092900     MOVE RES-SECT-EXP     TO TBR-SECT-EXP (WS-CONT-RES).
093000     MOVE RES-SECT-EDU     TO TBR-SECT-EDU (WS-CONT-RES).
093100     MOVE RES-SECT-SKL     TO TBR-SECT-SKL (WS-CONT-RES).
093200     MOVE RES-YEARS-EXP    TO TBR-YEARS-EXP (WS-CONT-RES).
093300     MOVE RES-SENIORITY    TO TBR-SENIORITY (WS-CONT-RES).
093400     MOVE RES-EDU-LEVEL    TO TBR-EDU-LEVEL (WS-CONT-RES).
093500     MOVE RES-EDU-FIELD    TO TBR-EDU-FIELD (WS-CONT-RES).
093600     MOVE RES-SKILL-COUNT  TO TBR-SKILL-COUNT (WS-CONT-RES).
093700*    MESMA OBSERVACAO DE 1011 SOBRE POSICOES EXCEDENTES NA SUB-
093800*    TABELA - VALE TAMBEM PARA TBR-SKILL-TAB
093900     PERFORM 1022-COPIA-SKILL-RES THRU 1022-COPIA-SKILL-RES-EXIT
094000         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 30.
094100 1021-LE-RES-EXIT.
094200     EXIT.
094300
094400*    COPIA UMA POSICAO DA SUB-TABELA DE HABILIDADE DO CURRICULO -
094500*    CHAMADA 30 VEZES POR CURRICULO, MESMO ESQUEMA DE 1012
094600 1022-COPIA-SKILL-RES.
094700*    COPIA AS ATE 6 LINHAS DE HABILIDADE DO CURRICULO PARA TBR-
094800*    SKILL-TAB - SEM CAMPO DE PRIORIDADE, SO NOME E NIVEL
094900     MOVE RES-SKILL-CAT (WS-SUB-1)
095000         TO TBR-SKILL-CAT (WS-CONT-RES WS-SUB-1).
095100     MOVE RES-SKILL-NOME (WS-SUB-1)
095200         TO TBR-SKILL-NOME (WS-CONT-RES WS-SUB-1).
095300 1022-COPIA-SKILL-RES-EXIT.
095400     EXIT.
095500
095600******************************************************************
095700*    CARGA DA TABELA DE DENSIDADE DE PALAVRA-CHAVE POR CURRICULO -
095800*    MESMO ESQUEMA DE 1010/1020, SO QUE PARA O ARQUIVO KWDDENS
095900******************************************************************
096000 1030-CARREGA-KWD.
096100*    PERCORRE TAB-CURRICULOS JA CARREGADA E, PARA CADA CURRICULO,
096200*    CONTA A OCORRENCIA DE CADA PALAVRA-CHAVE NO TEXTO LIVRE -
096300*    MONTA TAB-DENSIDADES USADA DEPOIS POR 6010
096400     PERFORM 1031-LE-KWD THRU 1031-LE-KWD-EXIT
096500         UNTIL FIM-KWDDENS.
096600 1030-CARREGA-KWD-EXIT.
096700     EXIT.
096800
096900*
097000*    LEITURA DE UM REGISTRO DE KWDDENS E COPIA DIRETA PARA TAB-
097100*    DENSIDADES (NAO HA SUB-TABELA AQUI - UMA LINHA DO ARQUIVO VIRA
097200*    UMA ENTRADA DA TABELA); A ORDEM ASCENDENTE POR RES-ID/KEYWORD
097300*    E EXIGIDA PELO SEARCH ALL DE 6010
097400*
097500 1031-LE-KWD.
097600*    VARRE O TEXTO LIVRE DO CURRICULO (RES-TEXTO-LIVRE) PROCURANDO
097700*    CADA PALAVRA-CHAVE DA VAGA ATUAL - ESTA E A ROTINA MAIS LENTA
097800*    DO PASSO 1000 (VER NOTA DE DESEMPENHO NO CABECALHO DO PROGRAMA)
097900     READ KWDDENS AT END
098000         MOVE 'S' TO WS-EOF-KWDDENS
098100         GO TO 1031-LE-KWD-EXIT.
098200     IF WS-ST-KWDDENS NOT = '00'
098300         DISPLAY 'MATCHAN - ERRO DE LEITURA EM KWDDENS ' WS-ST-KWDDENS
098400         GO TO 1031-LE-KWD-EXIT.
098500     ADD 1 TO WS-CONT-KWD.
098600     MOVE KWD-RES-ID       TO TBK-RES-ID (WS-CONT-KWD).
098700     MOVE KWD-KEYWORD      TO TBK-KEYWORD (WS-CONT-KWD).
098800     MOVE KWD-COUNT        TO TBK-COUNT (WS-CONT-KWD).
098900     MOVE KWD-TOTAL-WORDS  TO TBK-TOTAL-WORDS (WS-CONT-KWD).
099000*    ESTE PROGRAMA NAO VALIDA SE KWDDENS ESTA REALMENTE ORDENADO
099100*    POR RES-ID/KEYWORD - SE O JOB ANTERIOR DA CADEIA GRAVAR FORA
099200*    DE ORDEM, O SEARCH ALL DE 6010 PODE DEIXAR DE ACHAR UMA
099300*    ENTRADA QUE EXISTE (COMPORTAMENTO INDEFINIDO DO SEARCH ALL)
099400 1031-LE-KWD-EXIT.
099500     EXIT.
099600
099700******************************************************************
099800*    LACO PRINCIPAL - UM PEDIDO (REG-MATCHREQ) POR VEZ
099900******************************************************************
100000 2000-PROCESSA-PEDIDOS SECTION.
100100*
100200*    LACO PRINCIPAL DO JOB - UM PEDIDO (PAR CURRICULO/VAGA) DE
100300*    MATCHREQ POR VEZ, ATE O FIM DE ARQUIVO; CADA PEDIDO PASSA
100400*    PELAS CINCO SECOES DE NOTA DE COMPONENTE (3100 A 7000) E PELA
100500*    NOTA GERAL (8000), SALVO QUANDO A VAGA OU O CURRICULO NAO SAO
100600*    LOCALIZADOS NAS TABELAS EM CELULA (2020), CASO EM QUE O PEDI-
100700*    DO E GRAVADO COM NOTAS ZERADAS E STATUS 'F' (FALHOU)
100800*
100900 2000-INICIO.
101000     PERFORM 2010-LE-PEDIDO THRU 2010-LE-PEDIDO-EXIT
101100         UNTIL FIM-MATCHREQ.
101200 2000-PROCESSA-PEDIDOS-EXIT.
101300     EXIT.
101400
101500*
101600*    LEITURA DE UM PEDIDO, DETECCAO DE TROCA DE VAGA (PARA DISPARAR
101700*    A QUEBRA DE CONTROLE DE 9030 ANTES DE COMECAR A NOVA VAGA) E
101800*    CHAMADA, EM SEQUENCIA, DE TODAS AS SECOES DE ANALISE - SE A
101900*    LOCALIZACAO DO MESTRE FALHAR, PULA DIRETO PARA A GRAVACAO COM
102000*    NOTAS ZERADAS (2025), SEM CHAMAR NENHUMA SECAO DE NOTA
102100*
102200 2010-LE-PEDIDO.
102300*    LE UM REGISTRO DE MATCHREQ; SE EOF, LIGA O SWITCH E SAI SEM
102400*    PROCESSAR - O LACO PRINCIPAL DE 2000 TESTA O SWITCH NA VOLTA
102500     READ MATCHREQ AT END
102600         MOVE 'S' TO WS-EOF-MATCHREQ
102700         GO TO 2010-LE-PEDIDO-EXIT.
102800     IF WS-ST-MATCHREQ NOT = '00'
102900         DISPLAY 'MATCHAN - ERRO DE LEITURA EM MATCHREQ ' WS-ST-MATCHREQ
103000         GO TO 2010-LE-PEDIDO-EXIT.
103100     ADD 1 TO WS-TOT-LIDOS.
103200     MOVE REQ-RES-ID TO WS-CHV-RES-ID.
103300     MOVE REQ-JOB-ID TO WS-CHV-JOB-ID.
103400*
103500*    A TROCA DE JOB-ID E DETECTADA ANTES DE PROCESSAR O PEDIDO
103600*    ATUAL, NAO DEPOIS - ASSIM A LINHA DE QUEBRA SAI ENTRE O
103700*    ULTIMO CANDIDATO DA VAGA ANTERIOR E O PRIMEIRO DA PROXIMA,
103800*    NUNCA DEPOIS DO PRIMEIRO CANDIDATO JA PROCESSADO
103900*
104000     IF REQ-JOB-ID NOT = WS-JOB-ANTERIOR
104100         IF WS-JOB-ANTERIOR NOT = ZERO
104200             PERFORM 9030-QUEBRA-JOB THRU 9030-QUEBRA-JOB-EXIT
104300         END-IF
104400         MOVE REQ-JOB-ID TO WS-JOB-ANTERIOR
104500     END-IF.
104600     MOVE SPACE TO ANL-STATUS.
104700     MOVE REQ-ID TO ANL-ID.
104800     MOVE REQ-RES-ID TO ANL-RES-ID.
104900     MOVE REQ-JOB-ID TO ANL-JOB-ID.
105000     PERFORM 2020-LOCALIZA-MESTRES THRU 2020-LOCALIZA-MESTRES-EXIT.
105100     IF ANL-FALHOU
105200         PERFORM 2025-ZERA-NOTAS THRU 2025-ZERA-NOTAS-EXIT
105300         PERFORM 2030-GRAVA-ANALISE THRU 2030-GRAVA-ANALISE-EXIT
105400         PERFORM 9020-DETALHE THRU 9020-DETALHE-EXIT
105500         GO TO 2010-LE-PEDIDO-EXIT.
105600*
105700*    DAQUI PARA BAIXO, AS CINCO SECOES DE NOTA DE COMPONENTE SAO
105800*    CHAMADAS NA MESMA ORDEM SEMPRE - A ORDEM NAO AFETA O RESULTADO
105900*    (NENHUMA SECAO DEPENDE DO CAMPO DE SAIDA DE OUTRA, SALVO 8000,
106000*    QUE DEPENDE DE TODAS AS CINCO JA TEREM RODADO)
106100*
106200     PERFORM 3100-CASA-HABILIDADES THRU 3100-CASA-HABILIDADES-EXIT.
106300     PERFORM 4000-CASA-EXPERIENCIA THRU 4000-CASA-EXPERIENCIA-EXIT.
106400     PERFORM 5000-CASA-ESCOLARIDADE THRU 5000-CASA-ESCOLARIDADE-EXIT.
106500     PERFORM 6000-CASA-PALAVRAS-CHAVE THRU
106600             6000-CASA-PALAVRAS-CHAVE-EXIT.
106700     PERFORM 7000-VERIFICA-ATS THRU 7000-VERIFICA-ATS-EXIT.
106800     PERFORM 8000-CALCULA-GERAL THRU 8000-CALCULA-GERAL-EXIT.
106900     PERFORM 8500-GERA-RECOMENDACOES THRU
107000             8500-GERA-RECOMENDACOES-EXIT.
107100     MOVE 'C' TO ANL-STATUS.
107200     PERFORM 2040-ACUMULA-TOTAIS THRU 2040-ACUMULA-TOTAIS-EXIT.
107300     PERFORM 2030-GRAVA-ANALISE THRU 2030-GRAVA-ANALISE-EXIT.
107400     PERFORM 9020-DETALHE THRU 9020-DETALHE-EXIT.
107500 2010-LE-PEDIDO-EXIT.
107600     EXIT.
107700
107800******************************************************************
107900*    LOCALIZA O CURRICULO E A VAGA NAS TABELAS EM CELULA
108000*    DUAS BUSCAS BINARIAS (SEARCH ALL) SOBRE AS TABELAS JA ORDE-
108100*    NADAS PELA CLAUSULA ASCENDING KEY DA OCCURS; SE QUALQUER DAS
108200*    DUAS FALHAR, ANL-STATUS FICA 'F' E O CONTADOR DE FALHAS DO
108300*    FECHAMENTO (WS-TOT-FALHAS) E INCREMENTADO
108400******************************************************************
108500*
108600*    NOTA TECNICA - AS TRES TABELAS EM CELULA (VAGA/CURRICULO/DEN-
108700*    SIDADE) SAO CARREGADAS JA ORDENADAS PELO ARQUIVO DE ORIGEM E
108800*    USAM SEARCH ALL (BUSCA BINARIA) EM TODA LOCALIZACAO; SE ALGUM
108900*    JOB ANTERIOR DA CADEIA PASSAR A GRAVAR ESTES ARQUIVOS FORA DE
109000*    ORDEM, AS BUSCAS AQUI FICAM COM RESULTADO IMPREVISIVEL (O
109100*    SEARCH ALL NAO DETECTA DESORDEM, SO ASSUME QUE EXISTE)
109200*
109300 2020-LOCALIZA-MESTRES.
109400*    FAZ O SEARCH ALL NAS DUAS TABELAS EM CELULA PELO PAR (VAGA,
109500*    CURRICULO) DO PEDIDO - SE QUALQUER UM DOS DOIS NAO FOR ACHADO,
109600*    A ANALISE DESTE PEDIDO VAI PARA 2025 (REJEITADO) EM VEZ DE 3000
109700     MOVE 'C' TO ANL-STATUS.
109800     SET TBJ-IDX TO 1.
109900     SEARCH ALL TBJ-ENTRADA
110000         AT END
110100             MOVE 'F' TO ANL-STATUS
110200         WHEN TBJ-ID (TBJ-IDX) = REQ-JOB-ID
110300             CONTINUE
110400     END-SEARCH.
110500     IF ANL-FALHOU
110600         DISPLAY 'MATCHAN - VAGA NAO LOCALIZADA - CHAVE ' WS-CHV-NUM
110700         ADD 1 TO WS-TOT-FALHAS
110800         GO TO 2020-LOCALIZA-MESTRES-EXIT.
110900     SET TBR-IDX TO 1.
111000     SEARCH ALL TBR-ENTRADA
111100         AT END
111200             MOVE 'F' TO ANL-STATUS
111300         WHEN TBR-ID (TBR-IDX) = REQ-RES-ID
111400             CONTINUE
111500     END-SEARCH.
111600     IF ANL-FALHOU
111700         DISPLAY 'MATCHAN - CURRICULO NAO LOCALIZADO - CHAVE '
111800                 WS-CHV-NUM
111900         ADD 1 TO WS-TOT-FALHAS.
112000 2020-LOCALIZA-MESTRES-EXIT.
112100     EXIT.
112200
112300******************************************************************
112400*    PEDIDO SEM CURRICULO OU VAGA CORRESPONDENTE - ZERA AS NOTAS
112500*    DE COMPONENTE ANTES DE GRAVAR O REGISTRO DE SAIDA COM 'F'
112600******************************************************************
112700 2025-ZERA-NOTAS.
112800*
112900*    2025 ZERA TODO CAMPO NUMERICO DE SAIDA, UM A UM - NAO HA UM
113000*    UNICO MOVE DE GRUPO PORQUE ANLSAI.CPY MISTURA CAMPOS NUMERICOS
113100*    E ALFANUMERICOS (ANL-QUAL-STATUS), QUE PRECISAM DE VALOR
113200*    INICIAL DIFERENTE (ZERO X SPACE)
113300*
113400     MOVE ZERO TO ANL-OVERALL.
113500     MOVE ZERO TO ANL-SKILLS.
113600     MOVE ZERO TO ANL-EXPER.
113700     MOVE ZERO TO ANL-EDUC.
113800     MOVE ZERO TO ANL-KEYWRD.
113900     MOVE ZERO TO ANL-ATS.
114000     MOVE ZERO TO ANL-MATCHED-CNT.
114100*
114200*    OS QUATRO CONTADORES DE HABILIDADE (CASADA/PARCIAL/FALTANTE/
114300*    CRITICA-FALTANTE) SAO ZERADOS UMA VEZ POR PEDIDO, EM 3100, E
114400*    ACUMULADOS POR 3111 AO LONGO DAS 7 PASSADAS DE CATEGORIA -
114500*    GRAVADOS DIRETO EM ANLSAI PARA O PORTAL DE VAGAS MOSTRAR O
114600*    DETALHE DO CASAMENTO, NAO SO A NOTA FINAL
114700*
114800     MOVE ZERO TO ANL-PARTIAL-CNT.
114900     MOVE ZERO TO ANL-MISSING-CNT.
115000     MOVE ZERO TO ANL-MISS-CRIT-CNT.
115100     MOVE ZERO TO ANL-EXP-GAP.
115200     MOVE SPACE TO ANL-QUAL-STATUS.
115300     MOVE ZERO TO ANL-KW-COVERAGE.
115400     MOVE ZERO TO ANL-RECO-COUNT.
115500*    2025 E CHAMADA SO NO CAMINHO DE FALHA (VAGA/CURRICULO NAO
115600*    LOCALIZADOS) - NO CAMINHO NORMAL CADA SECAO (3100 A 8500) JA
115700*    PREENCHE O CAMPO DE ANLSAI QUE LHE CABE, SEM PASSAR POR AQUI
115800 2025-ZERA-NOTAS-EXIT.
115900     EXIT.
116000
116100******************************************************************
116200*    GRAVACAO DA ANALISE EM ANLSAI
116300******************************************************************
116400 2030-GRAVA-ANALISE.
116500*    GRAVA O REGISTRO DE SAIDA EM MATCHAN JA COM TODAS AS NOTAS
116600*    PREENCHIDAS POR 3000 A 8000 - UM REGISTRO DE SAIDA POR PEDIDO
116700*    LIDO, MESMO QUANDO REJEITADO POR 2025
116800     WRITE REG-ANLSAI.
116900*    UM REGISTRO DE SAIDA POR PEDIDO, SEMPRE - MESMO OS PEDIDOS
117000*    COM STATUS 'F' SAO GRAVADOS, PARA O PORTAL DE VAGAS SABER
117100*    QUE AQUELE PAR CURRICULO/VAGA FOI PROCESSADO E FALHOU, E NAO
117200*    SIMPLESMENTE FICOU DE FORA DO ARQUIVO DE SAIDA
117300 2030-GRAVA-ANALISE-EXIT.
117400     EXIT.
117500
117600******************************************************************
117700*    ACUMULADORES DO PEDIDO ATUAL (RUN E QUEBRA DE VAGA)
117800******************************************************************
117900 2040-ACUMULA-TOTAIS.
118000*    SOMA NOS CONTADORES 77-LEVEL DE WORKING-STORAGE QUE ALIMENTAM
118100*    O RELATORIO FINAL DE 9040 - NAO TEM EFEITO NA ANALISE, SO
118200*    ESTATISTICA DE JOB
118300     ADD 1 TO WS-TOT-COMPLETADOS.
118400     ADD ANL-OVERALL TO WS-ACUM-NOTA-GERAL.
118500     ADD 1 TO WS-JOB-QTDE.
118600     ADD ANL-OVERALL TO WS-JOB-SOMA-NOTA.
118700     IF ANL-OVERALL > WS-JOB-MELHOR-NOTA
118800         MOVE ANL-OVERALL TO WS-JOB-MELHOR-NOTA
118900         MOVE REQ-RES-ID TO WS-JOB-MELHOR-RES.
119000*    O MELHOR CANDIDATO E GUARDADO SO PELA NOTA GERAL (ANL-OVERALL)
119100*    - NAO HA CRITERIO DE DESEMPATE; EM CASO DE NOTAS IGUAIS, FICA
119200*    O PRIMEIRO CANDIDATO DAQUELA NOTA NA ORDEM DE LEITURA DO PEDIDO
119300 2040-ACUMULA-TOTAIS-EXIT.
119400     EXIT.
119500
119600******************************************************************
119700*    CANONIZACAO DE APELIDO DE HABILIDADE VIA TAB-SINONIMOS
119800*    SE A HABILIDADE NAO TEM SINONIMO CADASTRADO, A FORMA CANONICA
119900*    E A PROPRIA ENTRADA (SEARCH ALL SEM ACHAR CAI NO AT END, QUE
120000*    DEVOLVE O VALOR ORIGINAL) - ASSIM TODA HABILIDADE PASSA POR
120100*    AQUI ANTES DE SER COMPARADA, TENHA OU NAO APELIDO NA TAB-SIN
120200*    (SKILL-EXTRACT) - RESOLVE O APELIDO ANTES DE COMPARAR
120300******************************************************************
120400 3000-CANONIZA-HABIL.
120500*    RESOLVE SINONIMO DE NOME DE HABILIDADE (EX.: 'JS' = 'JAVASCRIPT')
120600*    ANTES DE QUALQUER COMPARACAO - SEM ISSO O CASAMENTO DE 3110
120700*    PERDERIA CANDIDATO SO PELA GRAFIA DIFERENTE DO NOME DA SKILL
120800     MOVE SPACE TO WS-HAB-CANONICA.
120900     SET SIN-IDX TO 1.
121000     SEARCH ALL SIN-ENTRADA
121100         AT END
121200             MOVE WS-HAB-ENTRADA TO WS-HAB-CANONICA
121300         WHEN SIN-APELIDO (SIN-IDX) = WS-HAB-ENTRADA
121400             MOVE SIN-CANONICO (SIN-IDX) TO WS-HAB-CANONICA
121500     END-SEARCH.
121600 3000-CANONIZA-HABIL-EXIT.
121700     EXIT.
121800
121900******************************************************************
122000*    SKILL-MATCH - CASAMENTO DE HABILIDADES POR CATEGORIA
122100*    NOTA DE HABILIDADE = MEDIA PONDERADA DA NOTA DE CADA CATEGO-
122200*    RIA (LINGUAGEM/FRAMEWORK/BANCO/NUVEM/FERRAMENTA/COMPORTAMEN-
122300*    TAL/OUTRAS), ONDE O PESO DE CADA CATEGORIA VEM DE WS-TAB-CATE-
122400*    GORIAS E A NOTA DE CADA CATEGORIA VEM DE 3110 - VAGA SEM
122500*    HABILIDADE CADASTRADA TIRA NOTA ZERO, NAO NOTA NEUTRA
122600******************************************************************
122700 3100-CASA-HABILIDADES SECTION.
122800 3100-INICIO.
122900     MOVE ZERO TO WS-SKL-SOMA-PONDERADA.
123000     MOVE ZERO TO WS-SKL-SOMA-PESOS.
123100     MOVE ZERO TO ANL-MATCHED-CNT.
123200     MOVE ZERO TO ANL-PARTIAL-CNT.
123300     MOVE ZERO TO ANL-MISSING-CNT.
123400     MOVE ZERO TO ANL-MISS-CRIT-CNT.
123500     IF TBJ-SKILL-COUNT (TBJ-IDX) = ZERO
123600         MOVE ZERO TO ANL-SKILLS
123700         GO TO 3100-CASA-HABILIDADES-EXIT.
123800*    VAGA SEM NENHUMA HABILIDADE CADASTRADA (ERRO DE CADASTRO DA
123900*    VAGA, NAO DO CURRICULO) TIRA NOTA ZERO NESTE COMPONENTE - NAO
124000*    HA COMO CASAR HABILIDADE CONTRA UM CONJUNTO VAZIO
124100*
124200*    PARA CADA CATEGORIA CADASTRADA NA TABELA DE PESOS, CONTA
124300*    EXATOS/PARCIAIS/FALTANTES ENTRE AS HABILIDADES DA VAGA
124400*    DAQUELA CATEGORIA E AS HABILIDADES DO CURRICULO. A 7A.
124500*    PASSADA (IDX 7, CHAMADO 03-0203) PEGA A HABILIDADE CUJO
124600*    BYTE DE CATEGORIA NAO E NENHUM DOS SEIS CONHECIDOS.
124700*
124800     PERFORM 3110-CASA-CATEGORIA THRU 3110-CASA-CATEGORIA-EXIT
124900         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 7.
125000     IF WS-SKL-SOMA-PESOS > ZERO
125100         COMPUTE WS-SKL-NOTA-FINAL ROUNDED =
125200             WS-SKL-SOMA-PONDERADA / WS-SKL-SOMA-PESOS
125300     ELSE
125400         MOVE ZERO TO WS-SKL-NOTA-FINAL
125500     END-IF.
125600     MOVE WS-SKL-NOTA-FINAL TO ANL-SKILLS.
125700 3100-CASA-HABILIDADES-EXIT.
125800     EXIT.
125900
126000******************************************************************
126100*    UMA CATEGORIA DE HABILIDADE (CHAMADA PELO LACO DE 3100)
126200*    PARA A CATEGORIA ATUAL (WS-CAT-IDX), CONTA QUANTAS HABILIDADES
126300*    DA VAGA NAQUELA CATEGORIA FORAM CASADAS EXATO/PARCIAL/FALTA
126400*    (VIA 3111) E CALCULA A NOTA DA CATEGORIA; SE A VAGA NAO TEM
126500*    NENHUMA HABILIDADE NAQUELA CATEGORIA, A CATEGORIA NAO ENTRA NA
126600*    MEDIA PONDERADA (NEM NO NUMERADOR, NEM NO DENOMINADOR)
126700******************************************************************
126800 3110-CASA-CATEGORIA.
126900     MOVE ZERO TO WS-SKL-EXATO.
127000     MOVE ZERO TO WS-SKL-PARCIAL.
127100     MOVE ZERO TO WS-SKL-FALTA.
127200     MOVE ZERO TO WS-SKL-TOTAL-VAGA.
127300*    ZERA OS QUATRO CONTADORES DA CATEGORIA ANTES DE PERCORRER AS
127400*    HABILIDADES DA VAGA - SAO REINICIADOS A CADA CHAMADA DE 3110,
127500*    OU SEJA, A CADA UMA DAS 7 CATEGORIAS DO LACO DE 3100
127600     PERFORM 3111-CASA-UMA-HABIL THRU 3111-CASA-UMA-HABIL-EXIT
127700         VARYING WS-SUB-1 FROM 1 BY 1
127800         UNTIL WS-SUB-1 > TBJ-SKILL-COUNT (TBJ-IDX).
127900     IF WS-SKL-TOTAL-VAGA > ZERO
128000         COMPUTE WS-SKL-NOTA-CATEG ROUNDED =
128100             ((WS-SKL-EXATO / WS-SKL-TOTAL-VAGA) +
128200              (0.3 * WS-SKL-PARCIAL / WS-SKL-TOTAL-VAGA)) * 100
128300         IF WS-SKL-NOTA-CATEG > 100
128400             MOVE 100 TO WS-SKL-NOTA-CATEG
128500         END-IF
128600         COMPUTE WS-SKL-SOMA-PONDERADA =
128700             WS-SKL-SOMA-PONDERADA +
128800             (WS-SKL-NOTA-CATEG * WS-CAT-PESO (WS-CAT-IDX))
128900         ADD WS-CAT-PESO (WS-CAT-IDX) TO WS-SKL-SOMA-PESOS.
129000*
129100*    SE NENHUMA HABILIDADE DA VAGA CAI NESTA CATEGORIA (WS-SKL-
129200*    TOTAL-VAGA = ZERO), A CATEGORIA SIMPLESMENTE NAO CONTRIBUI -
129300*    NEM NUMERADOR, NEM DENOMINADOR DA MEDIA PONDERADA; ISTO EVITA
129400*    QUE UMA VAGA SEM HABILIDADE COMPORTAMENTAL CADASTRADA, POR
129500*    EXEMPLO, SEJA PUNIDA POR 'FALTA' DE ALGO QUE NUNCA FOI PEDIDO
129600*
129700 3110-CASA-CATEGORIA-EXIT.
129800     EXIT.
129900
130000******************************************************************
130100*    UMA HABILIDADE DA VAGA DENTRO DA CATEGORIA ATUAL - PROCURA
130200*    PRIMEIRO O EQUIVALENTE EXATO (OU SINONIMO) NO CURRICULO; SE
130300*    NAO ACHAR, TENTA CASAMENTO PARCIAL POR SUBSTRING/RAZAO DE
130400*    TAMANHO (3113) ANTES DE CONTAR COMO FALTANTE - CHAMADO 03-0187
130500******************************************************************
130600 3111-CASA-UMA-HABIL.
130700*    CHAMADO 03-0203 - NA 7A. CATEGORIA (IDX 7) NAO EXISTE CODIGO
130800*    REAL PARA COMPARAR; A HABILIDADE SO PERTENCE A "OUTRAS" SE
130900*    NAO FOR NENHUM DOS SEIS CODIGOS CONHECIDOS.
131000     IF WS-CAT-IDX = 7
131100         IF TBJ-CAT-LINGUAGEM (TBJ-IDX WS-SUB-1)
131200            OR TBJ-CAT-FRAMEWORK (TBJ-IDX WS-SUB-1)
131300            OR TBJ-CAT-BANCO-DADOS (TBJ-IDX WS-SUB-1)
131400            OR TBJ-CAT-NUVEM (TBJ-IDX WS-SUB-1)
131500            OR TBJ-CAT-FERRAMENTA (TBJ-IDX WS-SUB-1)
131600            OR TBJ-CAT-COMPORTAMENTAL (TBJ-IDX WS-SUB-1)
131700             GO TO 3111-CASA-UMA-HABIL-EXIT
131800         END-IF
131900     ELSE
132000         IF TBJ-SKILL-CAT (TBJ-IDX WS-SUB-1) NOT = WS-CAT-COD (WS-CAT-IDX)
132100             GO TO 3111-CASA-UMA-HABIL-EXIT
132200         END-IF
132300     END-IF.
132400     ADD 1 TO WS-SKL-TOTAL-VAGA.
132500*
132600*    A PARTIR DAQUI A HABILIDADE DA VAGA JA FOI CONFIRMADA NA CATE-
132700*    GORIA CORRENTE (OU NA 7A. PASSADA, SE FOR SEM-TAXONOMIA); FALTA
132800*    SO DECIDIR SE O CURRICULO TEM ELA EXATA (3112), PARCIAL (3113)
132900*    OU SE E HABILIDADE FALTANTE - E, SE FALTANTE E CRITICA PARA A
133000*    VAGA, CONTAR PARA A RECOMENDACAO DE 8500 (CODIGO 'SKCR')
133100*
133200     MOVE TBJ-SKILL-NOME (TBJ-IDX WS-SUB-1) TO WS-HAB-ENTRADA.
133300     PERFORM 3000-CANONIZA-HABIL THRU 3000-CANONIZA-HABIL-EXIT.
133400     MOVE WS-HAB-CANONICA TO WS-HAB-CANONICA-VAGA.
133500     MOVE 'N' TO WS-ACH-FLAG.
133600     PERFORM 3112-PROCURA-RES THRU 3112-PROCURA-RES-EXIT
133700         VARYING WS-SUB-2 FROM 1 BY 1
133800         UNTIL WS-SUB-2 > TBR-SKILL-COUNT (TBR-IDX).
133900     IF WS-ACHOU
134000         ADD 1 TO WS-SKL-EXATO
134100         ADD 1 TO ANL-MATCHED-CNT
134200         GO TO 3111-CASA-UMA-HABIL-EXIT
134300     END-IF.
134400     MOVE ZERO TO WS-SKL-LEN-JOB.
134500     INSPECT TBJ-SKILL-NOME (TBJ-IDX WS-SUB-1) TALLYING
134600         WS-SKL-LEN-JOB FOR CHARACTERS BEFORE INITIAL SPACE.
134700     MOVE 'N' TO WS-PARC-FLAG.
134800     PERFORM 3113-PROCURA-PARCIAL THRU 3113-PROCURA-PARCIAL-EXIT
134900         VARYING WS-SUB-3 FROM 1 BY 1
135000         UNTIL WS-SUB-3 > TBR-SKILL-COUNT (TBR-IDX).
135100     IF WS-ACHOU-PARCIAL
135200*    SE JA ACHOU CASAMENTO PARCIAL COM UMA ENTRADA ANTERIOR DO
135300*    CURRICULO, NAO PRECISA CONTINUAR PROCURANDO - O FLAG SO
135400*    INTERESSA COMO SIM/NAO, NAO QUAL ENTRADA CASOU
135500         ADD 1 TO WS-SKL-PARCIAL
135600         ADD 1 TO ANL-PARTIAL-CNT
135700     ELSE
135800         ADD 1 TO WS-SKL-FALTA
135900         ADD 1 TO ANL-MISSING-CNT
136000         IF TBJ-SKILL-PRIOR (TBJ-IDX WS-SUB-1) = 'C'
136100             ADD 1 TO ANL-MISS-CRIT-CNT
136200         END-IF
136300     END-IF.
136400 3111-CASA-UMA-HABIL-EXIT.
136500     EXIT.
136600
136700******************************************************************
136800*    PROCURA EXATA/SINONIMO - MESMA CATEGORIA, NOME CANONICO IGUAL
136900******************************************************************
137000 3112-PROCURA-RES.
137100*    CHAMADO 03-0203 - MESMO TESTE DE "SEM-TAXONOMIA" DE 3111
137200*    PARA O LADO DO CURRICULO, QUANDO A PASSADA ATUAL E A 7A.
137300     IF WS-CAT-IDX = 7
137400         IF TBR-CAT-LINGUAGEM (TBR-IDX WS-SUB-2)
137500            OR TBR-CAT-FRAMEWORK (TBR-IDX WS-SUB-2)
137600            OR TBR-CAT-BANCO-DADOS (TBR-IDX WS-SUB-2)
137700            OR TBR-CAT-NUVEM (TBR-IDX WS-SUB-2)
137800            OR TBR-CAT-FERRAMENTA (TBR-IDX WS-SUB-2)
137900            OR TBR-CAT-COMPORTAMENTAL (TBR-IDX WS-SUB-2)
138000             GO TO 3112-PROCURA-RES-EXIT
138100         END-IF
138200     ELSE
138300         IF TBR-SKILL-CAT (TBR-IDX WS-SUB-2) NOT = WS-CAT-COD (WS-CAT-IDX)
138400             GO TO 3112-PROCURA-RES-EXIT
138500         END-IF
138600     END-IF.
138700     MOVE TBR-SKILL-NOME (TBR-IDX WS-SUB-2) TO WS-HAB-ENTRADA.
138800     PERFORM 3000-CANONIZA-HABIL THRU 3000-CANONIZA-HABIL-EXIT.
138900     IF WS-HAB-CANONICA = WS-HAB-CANONICA-VAGA
139000         MOVE 'S' TO WS-ACH-FLAG.
139100*    O CASAMENTO EXATO E PELA FORMA CANONICA, NAO PELO TEXTO BRUTO
139200*    DA TABELA - DUAS GRAFIAS DIFERENTES DA MESMA HABILIDADE (EX.:
139300*    'JS' E 'JAVASCRIPT') CASAM AQUI PORQUE AMBAS PASSAM POR 3000
139400*    ANTES DE CHEGAR NESTA COMPARACAO
139500 3112-PROCURA-RES-EXIT.
139600     EXIT.
139700
139800******************************************************************
139900*    PROCURA PARCIAL - HABILIDADE DO CURRICULO QUE E SUBSTRING
140000*    INICIAL DE HABILIDADE DA VAGA (OU VICE-VERSA) E CUJO TAMANHO
140100*    MENOR E PELO MENOS 80% DO MAIOR - CHAMADO 03-0187
140200******************************************************************
140300 3113-PROCURA-PARCIAL.
140400     IF WS-ACHOU-PARCIAL
140500         GO TO 3113-PROCURA-PARCIAL-EXIT.
140600*    CHAMADO 03-0203 - MESMO TESTE DE "SEM-TAXONOMIA" DE 3112
140700     IF WS-CAT-IDX = 7
140800         IF TBR-CAT-LINGUAGEM (TBR-IDX WS-SUB-3)
140900            OR TBR-CAT-FRAMEWORK (TBR-IDX WS-SUB-3)
141000            OR TBR-CAT-BANCO-DADOS (TBR-IDX WS-SUB-3)
141100            OR TBR-CAT-NUVEM (TBR-IDX WS-SUB-3)
141200            OR TBR-CAT-FERRAMENTA (TBR-IDX WS-SUB-3)
141300            OR TBR-CAT-COMPORTAMENTAL (TBR-IDX WS-SUB-3)
141400             GO TO 3113-PROCURA-PARCIAL-EXIT
141500         END-IF
141600     ELSE
141700         IF TBR-SKILL-CAT (TBR-IDX WS-SUB-3) NOT = WS-CAT-COD (WS-CAT-IDX)
141800             GO TO 3113-PROCURA-PARCIAL-EXIT
141900         END-IF
142000     END-IF.
142100     MOVE ZERO TO WS-SKL-LEN-RES.
142200     INSPECT TBR-SKILL-NOME (TBR-IDX WS-SUB-3) TALLYING
142300         WS-SKL-LEN-RES FOR CHARACTERS BEFORE INITIAL SPACE.
142400     IF WS-SKL-LEN-JOB = ZERO OR WS-SKL-LEN-RES = ZERO
142500         GO TO 3113-PROCURA-PARCIAL-EXIT.
142600*
142700*    SO CONSIDERA CASAMENTO PARCIAL QUANDO O MENOR NOME E PELO
142800*    MENOS 80% DO TAMANHO DO MAIOR (RAZAO MINIMA DA ESPECIFICACAO)
142900*    - EVITA QUE 'C' CASE PARCIALMENTE COM 'COBOL', POR EXEMPLO,
143000*    SO PORQUE UM E PREFIXO LITERAL DO OUTRO
143100*
143200     IF WS-SKL-LEN-JOB < WS-SKL-LEN-RES
143300         MOVE WS-SKL-LEN-JOB  TO WS-SKL-LEN-MENOR
143400         MOVE WS-SKL-LEN-RES  TO WS-SKL-LEN-MAIOR
143500     ELSE
143600         MOVE WS-SKL-LEN-RES  TO WS-SKL-LEN-MENOR
143700         MOVE WS-SKL-LEN-JOB  TO WS-SKL-LEN-MAIOR
143800     END-IF.
143900     COMPUTE WS-SKL-RAZAO ROUNDED =
144000         WS-SKL-LEN-MENOR / WS-SKL-LEN-MAIOR.
144100     IF WS-SKL-RAZAO < 0.8
144200         GO TO 3113-PROCURA-PARCIAL-EXIT.
144300     IF WS-SKL-LEN-JOB <= WS-SKL-LEN-RES
144400         IF TBR-SKILL-NOME (TBR-IDX WS-SUB-3) (1:WS-SKL-LEN-MENOR) =
144500                 TBJ-SKILL-NOME (TBJ-IDX WS-SUB-1) (1:WS-SKL-LEN-MENOR)
144600             MOVE 'S' TO WS-PARC-FLAG
144700         END-IF
144800     ELSE
144900         IF TBJ-SKILL-NOME (TBJ-IDX WS-SUB-1) (1:WS-SKL-LEN-MENOR) =
145000                 TBR-SKILL-NOME (TBR-IDX WS-SUB-3) (1:WS-SKL-LEN-MENOR)
145100             MOVE 'S' TO WS-PARC-FLAG
145200         END-IF
145300     END-IF.
145400 3113-PROCURA-PARCIAL-EXIT.
145500     EXIT.
145600
145700******************************************************************
145800*    EXPERIENCE-MATCH - CASAMENTO DE EXPERIENCIA (ANOS/NIVEL)
145900*    DUAS ETAPAS: (1) NOTA BASE PELOS ANOS DE EXPERIENCIA DO CUR-
146000*    RICULO CONTRA OS ANOS EXIGIDOS PELA VAGA (EXCESSO AUMENTA A
146100*    NOTA ATE UM LIMITE, GAP DIMINUI); (2) AJUSTE FINO PELA DIFEREN-
146200*    CA DE NIVEL DE SENIORIDADE (E/M/S/X). O STATUS DE QUALIFICACAO
146300*    (ANL-QUAL-STATUS) E DERIVADO DO MESMO GAP/EXCESSO DESTA SECAO,
146400*    NAO DA NOTA FINAL - UM CANDIDATO PODE TIRAR NOTA ALTA E AINDA
146500*    ASSIM FICAR MARCADO 'O' (SOBRE-QUALIFICADO)
146600******************************************************************
146700 4000-CASA-EXPERIENCIA SECTION.
146800 4000-INICIO.
146900     MOVE ZERO TO WS-EXP-GAP.
147000     IF TBJ-YEARS-REQ (TBJ-IDX) = ZERO
147100*        CHAMADO 03-0187 - SEM EXIGENCIA DE ANOS, O EXCESSO E O
147200*        PROPRIO TOTAL DE ANOS DO CURRICULO (SENAO FICAVA COM O
147300*        VALOR DO PEDIDO ANTERIOR NA HORA DE CLASSIFICAR O
147400*        STATUS DE QUALIFICACAO MAIS ABAIXO)
147500         MOVE TBR-YEARS-EXP (TBR-IDX) TO WS-EXP-EXCESSO
147600         MOVE 80 TO WS-EXP-NOTA-BASE
147700*    NOTA 80 (NAO 100) PARA VAGA SEM EXIGENCIA DE ANOS - UM CANDI-
147800*    DATO SEM NENHUMA EXPERIENCIA AINDA ASSIM NAO TIRA NOTA MAXIMA
147900*    NESTE COMPONENTE, PARA NAO OFUSCAR OS DEMAIS COMPONENTES (HA-
148000*    BILIDADE/ESCOLARIDADE) NA NOTA GERAL PONDERADA DE 8000
148100     ELSE
148200         IF TBR-YEARS-EXP (TBR-IDX) >= TBJ-YEARS-REQ (TBJ-IDX)
148300             COMPUTE WS-EXP-EXCESSO =
148400                 TBR-YEARS-EXP (TBR-IDX) - TBJ-YEARS-REQ (TBJ-IDX)
148500             IF WS-EXP-EXCESSO <= 2
148600                 COMPUTE WS-EXP-NOTA-BASE = 90 + (WS-EXP-EXCESSO * 5)
148700                 IF WS-EXP-NOTA-BASE > 100
148800                     MOVE 100 TO WS-EXP-NOTA-BASE
148900                 END-IF
149000             ELSE
149100                 COMPUTE WS-EXP-NOTA-BASE ROUNDED =
149200                     90 - (WS-EXP-EXCESSO * 0.1)
149300                 IF WS-EXP-NOTA-BASE < 70
149400                     MOVE 70 TO WS-EXP-NOTA-BASE
149500                 END-IF
149600             END-IF
149700         ELSE
149800             COMPUTE WS-EXP-GAP =
149900                 TBJ-YEARS-REQ (TBJ-IDX) - TBR-YEARS-EXP (TBR-IDX)
150000             EVALUATE TRUE
150100                 WHEN WS-EXP-GAP <= 1
150200                     MOVE 70 TO WS-EXP-NOTA-BASE
150300*    GAP DE ATE 1 ANO - PENALIDADE LEVE (NOTA 70); UM CANDIDATO A
150400*    SO UM ANO DO EXIGIDO AINDA E CONSIDERADO VIAVEL PELO RH
150500                 WHEN WS-EXP-GAP = 2
150600                     MOVE 50 TO WS-EXP-NOTA-BASE
150700*    GAP DE EXATAMENTE 2 ANOS - PENALIDADE MEDIA (NOTA 50)
150800                 WHEN OTHER
150900                     COMPUTE WS-EXP-NOTA-BASE =
151000                         50 - (WS-EXP-GAP * 10)
151100*    GAP DE 3 ANOS OU MAIS - PENALIDADE LINEAR DE 10 PONTOS POR
151200*    ANO FALTANTE, COM PISO DE 20 (NUNCA ZERA, POIS O CANDIDATO
151300*    PODE AINDA TER QUALIDADES EM OUTROS COMPONENTES DA NOTA GERAL)
151400                     IF WS-EXP-NOTA-BASE < 20
151500                         MOVE 20 TO WS-EXP-NOTA-BASE
151600                     END-IF
151700             END-EVALUATE
151800         END-IF
151900     END-IF.
152000     MOVE WS-EXP-NOTA-BASE TO WS-EXP-NOTA-FINAL.
152100*
152200*    AJUSTE PELO NIVEL DE SENIORIDADE - CONVERTE LETRA PARA PESO
152300*    NUMERICO (E=1 M=2 S=3 X=4, DEMAIS = DESCONHECIDO) E COMPARA
152400*    PELA DIFERENCA, NAO POR PAR DE LETRA - CHAMADO 03-0187 (O
152500*    ESQUEMA ANTERIOR SO PEGAVA O CURRICULO ACIMA DO NIVEL DA
152600*    VAGA E TRATAVA ERRADO O CASO SIMETRICO ABAIXO)
152700*
152800     MOVE ZERO TO WS-EXP-NIV-RES.
152900*
153000*    CONVERTE A LETRA DE SENIORIDADE EM PESO NUMERICO 1 A 4 -
153100*    LETRA FORA DESTE CONJUNTO (CAMPO EM BRANCO OU CORROMPIDO) FICA
153200*    COM WS-EXP-NIV-RES ZERO, O QUE DESLIGA O AJUSTE DE NIVEL MAIS
153300*    ABAIXO (A COMPARACAO SO OCORRE QUANDO OS DOIS LADOS SAO NAO-
153400*    ZERO)
153500*
153600     EVALUATE TBR-SENIORITY (TBR-IDX)
153700         WHEN 'E'  MOVE 1 TO WS-EXP-NIV-RES
153800         WHEN 'M'  MOVE 2 TO WS-EXP-NIV-RES
153900         WHEN 'S'  MOVE 3 TO WS-EXP-NIV-RES
154000         WHEN 'X'  MOVE 4 TO WS-EXP-NIV-RES
154100     END-EVALUATE.
154200     MOVE ZERO TO WS-EXP-NIV-JOB.
154300*    MESMA CONVERSAO DO LADO DA VAGA - VEJA A NOTA ACIMA SOBRE
154400*    LETRA FORA DO CONJUNTO CONHECIDO
154500     EVALUATE TBJ-LEVEL (TBJ-IDX)
154600         WHEN 'E'  MOVE 1 TO WS-EXP-NIV-JOB
154700         WHEN 'M'  MOVE 2 TO WS-EXP-NIV-JOB
154800         WHEN 'S'  MOVE 3 TO WS-EXP-NIV-JOB
154900         WHEN 'X'  MOVE 4 TO WS-EXP-NIV-JOB
155000     END-EVALUATE.
155100*
155200*    O AJUSTE DE SENIORIDADE SO E APLICADO QUANDO OS DOIS LADOS
155300*    TEM NIVEL RECONHECIDO - SE QUALQUER UM DOS DOIS FICOU ZERO NA
155400*    CONVERSAO ACIMA, A NOTA BASE DE EXPERIENCIA (POR ANOS) FICA
155500*    COMO ESTA, SEM BONUS NEM PENALIDADE DE NIVEL
155600*
155700     IF WS-EXP-NIV-RES NOT = ZERO AND WS-EXP-NIV-JOB NOT = ZERO
155800         COMPUTE WS-EXP-NIV-DIF = WS-EXP-NIV-RES - WS-EXP-NIV-JOB
155900         EVALUATE TRUE
156000             WHEN WS-EXP-NIV-DIF = 0
156100                 ADD 5 TO WS-EXP-NOTA-FINAL
156200*    NIVEL IGUAL AO DA VAGA SOMA 5 PONTOS NA NOTA DE EXPERIENCIA -
156300*    PEQUENO BONUS, POIS O GROSSO DA NOTA JA VEM DOS ANOS (ACIMA)
156400             WHEN WS-EXP-NIV-DIF = 1 OR WS-EXP-NIV-DIF = -1
156500                 ADD 2 TO WS-EXP-NOTA-FINAL
156600*    DIFERENCA DE UM NIVEL (PARA MAIS OU PARA MENOS) SOMA SO 2 -
156700*    CANDIDATO PLENO PARA VAGA SENIOR (OU VICE-VERSA) NAO E PENALI-
156800*    ZADO COM FORCA, SO O CANDIDATO MUITO ABAIXO DO NIVEL (DIF < -1)
156900             WHEN WS-EXP-NIV-DIF < -1
157000                 SUBTRACT 10 FROM WS-EXP-NOTA-FINAL
157100*    SO PENALIZA COM FORCA QUANDO O CANDIDATO ESTA DOIS NIVEIS OU
157200*    MAIS ABAIXO DO EXIGIDO (EX.: INICIANTE PARA VAGA SENIOR) - O
157300*    CASO SIMETRICO, CANDIDATO MUITO ACIMA DO NIVEL, NAO E PENALI-
157400*    ZADO AQUI PORQUE JA FOI TRATADO PELO WS-EXP-EXCESSO, ACIMA
157500             WHEN OTHER
157600                 CONTINUE
157700         END-EVALUATE
157800     END-IF.
157900     IF WS-EXP-NOTA-FINAL > 100
158000         MOVE 100 TO WS-EXP-NOTA-FINAL.
158100     IF WS-EXP-NOTA-FINAL < 0
158200         MOVE 0 TO WS-EXP-NOTA-FINAL.
158300     MOVE WS-EXP-NOTA-FINAL TO ANL-EXPER.
158400     MOVE WS-EXP-GAP TO ANL-EXP-GAP.
158500*
158600*    STATUS DE QUALIFICACAO GRAVADO EM ANLSAI PARA O PORTAL DE
158700*    VAGAS DESTACAR O CANDIDATO COMO SUB ('U'), SOBRE ('O') OU
158800*    PLENAMENTE ('Q') QUALIFICADO - DERIVADO DO GAP/EXCESSO DE ANOS,
158900*    NAO DA NOTA FINAL PONDERADA DESTE COMPONENTE
159000*
159100     EVALUATE TRUE
159200         WHEN WS-EXP-GAP > ZERO
159300             MOVE 'U' TO ANL-QUAL-STATUS
159400         WHEN WS-EXP-EXCESSO > 2
159500             MOVE 'O' TO ANL-QUAL-STATUS
159600         WHEN OTHER
159700             MOVE 'Q' TO ANL-QUAL-STATUS
159800     END-EVALUATE.
159900 4000-CASA-EXPERIENCIA-EXIT.
160000     EXIT.
160100
160200******************************************************************
160300*    EDUCATION-MATCH - CASAMENTO DE ESCOLARIDADE
160400*    SE O CURRICULO NAO TEM ESCOLARIDADE INFORMADA, NOTA NEUTRA 50
160500*    (WS-EDU-STATUS FICA 'N' - NAO ATENDIDA - PARA 8500 POSSIVEL-
160600*    MENTE RECOMENDAR); SE A VAGA NAO EXIGE DIPLOMA, NOTA 80 DIRETO;
160700*    CASO CONTRARIO A NOTA DEPENDE DE COMPARAR O NIVEL DO CURRICULO
160800*    COM O NIVEL EXIGIDO (ABAIXO DESTE PARAGRAFO) MAIS O BONUS DE
160900*    AREA DE FORMACAO CASADA (5000-BONUS-AREA)
161000******************************************************************
161100 5000-CASA-ESCOLARIDADE SECTION.
161200 5000-INICIO.
161300     MOVE 'N' TO WS-EDU-STATUS.
161400     IF TBR-EDU-LEVEL (TBR-IDX) = ZERO
161500         MOVE 50 TO WS-EDU-NOTA
161600*    CURRICULO SEM ESCOLARIDADE INFORMADA (TBR-EDU-LEVEL ZERO) NAO
161700*    E O MESMO QUE CURRICULO COM ESCOLARIDADE 'NENHUMA' (88-LEVEL
161800*    RES-ESCOL-NENHUMA, VALOR ZERO TAMBEM NO MESTRE) - AQUI O ZERO
161900*    SIGNIFICA QUE O CAMPO NAO FOI PREENCHIDO NA EXTRACAO DO TEXTO,
162000*    POR ISSO A NOTA NEUTRA, NAO A NOTA DE QUEM REALMENTE NAO TEM
162100*    NENHUMA FORMACAO (QUE SERIA TRATADO NO RAMO ELSE ABAIXO)
162200         GO TO 5000-BONUS-AREA.
162300     IF TBJ-DEGREE-REQ (TBJ-IDX) = 'N'
162400         MOVE 80 TO WS-EDU-NOTA
162500         MOVE 'S' TO WS-EDU-STATUS
162600         GO TO 5000-BONUS-AREA.
162700*
162800*    EXIGE DIPLOMA - CURRICULO TEM ALGUM NIVEL DE ESCOLARIDADE
162900*
163000     MOVE 'S' TO WS-EDU-STATUS.
163100     IF TBJ-EDU-LEVEL (TBJ-IDX) = ZERO
163200         MOVE 70 TO WS-EDU-NOTA
163300*    VAGA EXIGE DIPLOMA MAS NAO ESPECIFICA NIVEL MINIMO (TBJ-EDU-
163400*    LEVEL ZERO) - QUALQUER ESCOLARIDADE INFORMADA NO CURRICULO JA
163500*    BASTA PARA A NOTA 70, SEM BONUS DE EXCESSO DE NIVEL
163600     ELSE
163700         IF TBR-EDU-LEVEL (TBR-IDX) >= TBJ-EDU-LEVEL (TBJ-IDX)
163800*            CHAMADO 03-0187 - NIVEL IGUAL AO EXIGIDO PONTUA 85,
163900*            NAO 100; CADA NIVEL ACIMA DO EXIGIDO SOMA 5, NO
164000*            MAXIMO 15 DE BONIFICACAO
164100             COMPUTE WS-EDU-EXCESSO =
164200                 TBR-EDU-LEVEL (TBR-IDX) - TBJ-EDU-LEVEL (TBJ-IDX)
164300             COMPUTE WS-EDU-BONUS = WS-EDU-EXCESSO * 5
164400             IF WS-EDU-BONUS > 15
164500                 MOVE 15 TO WS-EDU-BONUS
164600             END-IF
164700             COMPUTE WS-EDU-NOTA = 85 + WS-EDU-BONUS
164800         ELSE
164900             COMPUTE WS-EDU-NOTA =
165000                 70 - ((TBJ-EDU-LEVEL (TBJ-IDX) -
165100                        TBR-EDU-LEVEL (TBR-IDX)) * 15)
165200             IF WS-EDU-NOTA < 40
165300                 MOVE 40 TO WS-EDU-NOTA
165400*    NIVEL ABAIXO DO EXIGIDO - NOTA CAI 15 PONTOS POR NIVEL DE
165500*    DIFERENCA, COM PISO DE 40 (NUNCA ZERA, POIS O CANDIDATO AINDA
165600*    TEM ALGUMA ESCOLARIDADE, SO NAO A EXIGIDA PELA VAGA)
165700             END-IF
165800         END-IF
165900     END-IF.
166000 5000-BONUS-AREA.
166100*
166200*    BONIFICACAO DE AREA DE FORMACAO (CONTEUDO CRUZADO, SEM
166300*    DIFERENCIAR MAIUSCULA DE MINUSCULA) - CHAMADO 03-0041
166400*    CHAMADO 03-0187 - OS DOIS CAMPOS TEM 20 BYTES FIXOS; COMPARAR
166500*    O CAMPO INTEIRO (COM O PADDING DE BRANCO) SO ACHA IGUALDADE,
166600*    NUNCA CONTEUDO-CONTIDO. AGORA SE CORTA PELO TAMANHO REAL (IGUAL
166700*    A 3113-PROCURA-PARCIAL) E SE TESTA SUBSTRING NOS DOIS SENTIDOS.
166800*
166900     IF TBJ-EDU-FIELD (TBJ-IDX) NOT = SPACE
167000         INSPECT TBR-EDU-FIELD (TBR-IDX) CONVERTING
167100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
167200             'abcdefghijklmnopqrstuvwxyz'
167300         INSPECT TBJ-EDU-FIELD (TBJ-IDX) CONVERTING
167400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
167500             'abcdefghijklmnopqrstuvwxyz'
167600         MOVE ZERO TO WS-EDU-LEN-JOB
167700         INSPECT TBJ-EDU-FIELD (TBJ-IDX) TALLYING WS-EDU-LEN-JOB
167800             FOR CHARACTERS BEFORE INITIAL SPACE
167900         MOVE ZERO TO WS-EDU-LEN-RES
168000         INSPECT TBR-EDU-FIELD (TBR-IDX) TALLYING WS-EDU-LEN-RES
168100             FOR CHARACTERS BEFORE INITIAL SPACE
168200         IF WS-EDU-LEN-JOB > ZERO AND WS-EDU-LEN-RES > ZERO
168300             IF WS-EDU-LEN-JOB <= WS-EDU-LEN-RES
168400                 IF TBJ-EDU-FIELD (TBJ-IDX) (1:WS-EDU-LEN-JOB) =
168500                         TBR-EDU-FIELD (TBR-IDX) (1:WS-EDU-LEN-JOB)
168600                     ADD 10 TO WS-EDU-NOTA
168700                 END-IF
168800             ELSE
168900                 IF TBR-EDU-FIELD (TBR-IDX) (1:WS-EDU-LEN-RES) =
169000                         TBJ-EDU-FIELD (TBJ-IDX) (1:WS-EDU-LEN-RES)
169100                     ADD 10 TO WS-EDU-NOTA
169200                 END-IF
169300             END-IF
169400         END-IF
169500     END-IF.
169600     IF WS-EDU-NOTA > 100
169700         MOVE 100 TO WS-EDU-NOTA.
169800     IF WS-EDU-NOTA < 0
169900         MOVE 0 TO WS-EDU-NOTA.
170000     MOVE WS-EDU-NOTA TO ANL-EDUC.
170100 5000-CASA-ESCOLARIDADE-EXIT.
170200     EXIT.
170300
170400******************************************************************
170500*    KEYWORD-MATCH - DENSIDADE E COBERTURA DE PALAVRAS-CHAVE
170600*    SE A VAGA NAO TEM PALAVRA-CHAVE CADASTRADA, NOTA NEUTRA 50 E
170700*    COBERTURA ZERO, SEM PASSAR PELO LACO DE 6010; CASO CONTRARIO,
170800*    6010 E CHAMADO UMA VEZ POR PALAVRA-CHAVE DA VAGA E ACUMULA OS
170900*    DOIS COMPONENTES (QUANTAS FORAM COBERTAS E A SOMA DAS NOTAS DE
171000*    DENSIDADE DAS QUE FORAM), COMBINADOS NO FINAL DESTE PARAGRAFO
171100******************************************************************
171200 6000-CASA-PALAVRAS-CHAVE SECTION.
171300 6000-INICIO.
171400     IF TBJ-KW-COUNT (TBJ-IDX) = ZERO
171500         MOVE 50 TO ANL-KEYWRD
171600         MOVE ZERO TO ANL-KW-COVERAGE
171700         GO TO 6000-CASA-PALAVRAS-CHAVE-EXIT.
171800*    VAGA SEM PALAVRA-CHAVE CADASTRADA NAO TEM COMO TER COBERTURA
171900*    - NOTA NEUTRA, NAO NOTA ZERO, POIS A AUSENCIA AQUI E FALHA DE
172000*    CADASTRO DA VAGA, NAO DO CURRICULO
172100     MOVE ZERO TO WS-KWD-COBERTOS.
172200     MOVE ZERO TO WS-KWD-SOMA-DENSID.
172300*    ZERADOS A CADA PEDIDO - A COBERTURA E A DENSIDADE SAO SEMPRE
172400*    RELATIVAS AO PAR CURRICULO/VAGA ATUAL, NUNCA ACUMULADAS ENTRE
172500*    PEDIDOS DIFERENTES
172600     PERFORM 6010-CASA-UMA-PALAVRA THRU 6010-CASA-UMA-PALAVRA-EXIT
172700         VARYING WS-SUB-1 FROM 1 BY 1
172800         UNTIL WS-SUB-1 > TBJ-KW-COUNT (TBJ-IDX).
172900     COMPUTE WS-KWD-NOTA-COBERT ROUNDED =
173000         (WS-KWD-COBERTOS / TBJ-KW-COUNT (TBJ-IDX)) * 100.
173100     MOVE WS-KWD-NOTA-COBERT TO ANL-KW-COVERAGE.
173200     IF WS-KWD-COBERTOS > ZERO
173300         COMPUTE WS-KWD-NOTA-DENSID ROUNDED =
173400             WS-KWD-SOMA-DENSID / WS-KWD-COBERTOS
173500     ELSE
173600         MOVE ZERO TO WS-KWD-NOTA-DENSID
173700     END-IF.
173800     COMPUTE WS-KWD-NOTA-FINAL ROUNDED =
173900         (WS-KWD-NOTA-COBERT * 0.7) + (WS-KWD-NOTA-DENSID * 0.3).
174000     MOVE WS-KWD-NOTA-FINAL TO ANL-KEYWRD.
174100 6000-CASA-PALAVRAS-CHAVE-EXIT.
174200     EXIT.
174300
174400******************************************************************
174500*    UMA PALAVRA-CHAVE DA VAGA - PROCURA A DENSIDADE JA CONTADA
174600*    DO CURRICULO (TAB-DENSIDADES) E CLASSIFICA A FAIXA
174700*    A DENSIDADE IDEAL FICA ENTRE 0,5% E 3,0% DO TOTAL DE PALAVRAS
174800*    DO CURRICULO (CHAMADO 01-0077); ABAIXO DISSO A PALAVRA-CHAVE
174900*    QUASE NAO APARECE E A NOTA CAI PROPORCIONAL; ACIMA DISSO HA
175000*    SUSPEITA DE REPETICAO ARTIFICIAL ("KEYWORD STUFFING") E A NOTA
175100*    TAMBEM CAI, MAS COM PISO DE 50 - NUNCA ZERA POR EXCESSO
175200******************************************************************
175300 6010-CASA-UMA-PALAVRA.
175400*    FAZ O SEARCH ALL EM TAB-DENSIDADES PELA PALAVRA-CHAVE ATUAL X
175500*    O CURRICULO ATUAL; SE ACHAR, CLASSIFICA A DENSIDADE EM FAIXA
175600*    E SOMA NOS ACUMULADORES DE 6000
175700     MOVE 'N' TO WS-ACH-FLAG.
175800*
175900*    SE A PALAVRA-CHAVE DA VAGA NAO TEM ENTRADA DE DENSIDADE PARA
176000*    ESTE CURRICULO (TBK-ENTRADA), CONSIDERA NAO COBERTA - NAO
176100*    SOMA NADA EM WS-KWD-SOMA-DENSID, NEM INCREMENTA WS-KWD-COBER-
176200*    TOS; O DENOMINADOR DA NOTA DE COBERTURA (6000) FICA SEMPRE O
176300*    TOTAL DE PALAVRAS-CHAVE DA VAGA, NAO SO AS COBERTAS
176400*
176500     SET TBK-IDX TO 1.
176600     SEARCH ALL TBK-ENTRADA
176700         AT END
176800             CONTINUE
176900         WHEN TBK-RES-ID (TBK-IDX) = TBR-ID (TBR-IDX) AND
177000              TBK-KEYWORD (TBK-IDX) = TBJ-KEYWORD (TBJ-IDX WS-SUB-1)
177100             MOVE 'S' TO WS-ACH-FLAG
177200     END-SEARCH.
177300     IF NOT WS-ACHOU
177400         GO TO 6010-CASA-UMA-PALAVRA-EXIT.
177500     ADD 1 TO WS-KWD-COBERTOS.
177600     IF TBK-TOTAL-WORDS (TBK-IDX) = ZERO
177700         MOVE ZERO TO WS-KWD-DENSID-PCT
177800     ELSE
177900         COMPUTE WS-KWD-DENSID-PCT ROUNDED =
178000             (TBK-COUNT (TBK-IDX) / TBK-TOTAL-WORDS (TBK-IDX)) * 100
178100     END-IF.
178200     EVALUATE TRUE
178300         WHEN WS-KWD-DENSID-PCT < 0.5
178400             COMPUTE WS-KWD-NOTA-PALAVRA ROUNDED =
178500                 WS-KWD-DENSID-PCT * 200
178600         WHEN WS-KWD-DENSID-PCT > 3.0
178700             COMPUTE WS-KWD-NOTA-PALAVRA ROUNDED =
178800                 100 - ((WS-KWD-DENSID-PCT - 3) * 10)
178900             IF WS-KWD-NOTA-PALAVRA < 50
179000                 MOVE 50 TO WS-KWD-NOTA-PALAVRA
179100             END-IF
179200         WHEN OTHER
179300             MOVE 100 TO WS-KWD-NOTA-PALAVRA
179400*    DENSIDADE DENTRO DA FAIXA IDEAL (0,5% A 3,0%) - NOTA MAXIMA
179500*    PARA ESTA PALAVRA-CHAVE, SOMADA EM WS-KWD-SOMA-DENSID PARA A
179600*    MEDIA CALCULADA NO FINAL DE 6000
179700     END-EVALUATE.
179800     ADD WS-KWD-NOTA-PALAVRA TO WS-KWD-SOMA-DENSID.
179900 6010-CASA-UMA-PALAVRA-EXIT.
180000     EXIT.
180100
180200******************************************************************
180300*    ATS-CHECK - VERIFICACAO DE COMPATIBILIDADE COM LEITOR ATS
180400*    NOTA DE COMPATIBILIDADE COM LEITOR AUTOMATICO DE CURRICULO,
180500*    SEPARADA DA NOTA GERAL DE QUALIFICACAO - UM CURRICULO PODE SER
180600*    OTIMO PARA A VAGA E AINDA ASSIM TER FORMATACAO QUE UM ATS REAL
180700*    NAO CONSEGUE LER BEM (TABELA, COLUNA, GRAFICO, ETC.)
180800******************************************************************
180900 7000-VERIFICA-ATS SECTION.
181000 7000-INICIO.
181100*
181200*    FATOR TAMANHO - TRES FAIXAS FIXAS (CHAMADO 03-0187: A FAIXA
181300*    IDEAL 400/800 COM RAMPA LINEAR NAO ERA A REGRA DA ESPECIFI-
181400*    CACAO; SAO APENAS TRES FAIXAS PLANAS)
181500*
181600     EVALUATE TRUE
181700         WHEN TBR-WORD-COUNT (TBR-IDX) < 200
181800             MOVE 30 TO WS-ATS-FAT-TAMANHO
181900         WHEN TBR-WORD-COUNT (TBR-IDX) > 1000
182000             MOVE 70 TO WS-ATS-FAT-TAMANHO
182100         WHEN OTHER
182200             MOVE 100 TO WS-ATS-FAT-TAMANHO
182300     END-EVALUATE.
182400*
182500*    FATOR CONTATO - E-MAIL E TELEFONE, 50 PONTOS CADA
182600*
182700     MOVE ZERO TO WS-ATS-FAT-CONTATO.
182800     IF TBR-EMAIL-FLAG (TBR-IDX) = 'Y'
182900         ADD 50 TO WS-ATS-FAT-CONTATO.
183000     IF TBR-PHONE-FLAG (TBR-IDX) = 'Y'
183100         ADD 50 TO WS-ATS-FAT-CONTATO.
183200*
183300*    OS DOIS FLAGS (E-MAIL/TELEFONE) VEM DO JOB DE EXTRACAO DE
183400*    TEXTO, QUE MARCA 'Y' QUANDO RECONHECE UM PADRAO DE CONTATO NO
183500*    CORPO DO CURRICULO - ESTE PROGRAMA SO SOMA OS 50 PONTOS, NAO
183600*    VALIDA O CONTEUDO DO E-MAIL OU TELEFONE EM SI
183700*
183800*
183900*    FATOR ESTRUTURA - SECOES DE EXPERIENCIA/ESCOLARIDADE/HABIL.
184000*
184100     MOVE ZERO TO WS-ATS-SECOES.
184200     IF TBR-SECT-EXP (TBR-IDX) = 'Y'
184300         ADD 1 TO WS-ATS-SECOES.
184400     IF TBR-SECT-EDU (TBR-IDX) = 'Y'
184500         ADD 1 TO WS-ATS-SECOES.
184600     IF TBR-SECT-SKL (TBR-IDX) = 'Y'
184700         ADD 1 TO WS-ATS-SECOES.
184800     COMPUTE WS-ATS-FAT-ESTRUTURA ROUNDED =
184900         (WS-ATS-SECOES / 3) * 100.
185000*    AS TRES SECOES (EXPERIENCIA/ESCOLARIDADE/HABILIDADE) SAO
185100*    PESADAS IGUAL - CURRICULO SEM NENHUMA DAS TRES SECOES RECO-
185200*    NHECIDAS PELO EXTRATOR DE TEXTO TIRA ZERO NESTE FATOR, MESMO
185300*    QUE O CONTEUDO EXISTA NO TEXTO EM FORMATO NAO RECONHECIDO
185400*
185500*    FATOR FORMATO - SEM SINAL DE TABELA/COLUNA NOS DADOS ESTRUTU-
185600*    RADOS RECEBIDOS; CONSTANTE 0,8 DA ESPECIFICACAO (CHAMADO
185700*    03-0187 - ESTAVA FIXO EM 100, O QUE INFLAVA A NOTA ATS)
185800*
185900     MOVE 80 TO WS-ATS-FAT-FORMATO.
186000*    CONSTANTE FIXA DA ESPECIFICACAO - NAO HA, NESTE PROGRAMA,
186100*    DETECCAO REAL DE TABELA/COLUNA/GRAFICO NO CURRICULO; O VALOR
186200*    0,8 REPRESENTA O RISCO MEDIO PRESUMIDO DE PERDA DE CONTEUDO
186300*    NA CONVERSAO DE PDF/DOC PARA TEXTO PURO FEITA PELO ATS REAL
186400     COMPUTE WS-ATS-NOTA-FINAL ROUNDED =
186500         (WS-ATS-FAT-TAMANHO * 0.2) +
186600         (WS-ATS-FAT-CONTATO * 0.3) +
186700         (WS-ATS-FAT-ESTRUTURA * 0.3) +
186800         (WS-ATS-FAT-FORMATO * 0.2).
186900     MOVE WS-ATS-NOTA-FINAL TO ANL-ATS.
187000 7000-VERIFICA-ATS-EXIT.
187100     EXIT.
187200
187300******************************************************************
187400*    OVERALL-SCORE - NOTA GERAL PONDERADA
187500*    MEDIA PONDERADA FIXA DOS CINCO COMPONENTES (HABILIDADE 35%,
187600*    EXPERIENCIA 25%, PALAVRA-CHAVE 20%, ESCOLARIDADE 15%, ATS 5%)
187700*    - OS PESOS SAO OS DA ESPECIFICACAO DE TRIAGEM DO RH, NAO CON-
187800*    FIGURAVEIS POR PARAMETRO
187900******************************************************************
188000 8000-CALCULA-GERAL.
188100     COMPUTE WS-GERAL-NOTA ROUNDED =
188200         (ANL-SKILLS * 0.35) + (ANL-EXPER * 0.25) +
188300         (ANL-KEYWRD * 0.20) + (ANL-EDUC * 0.15) +
188400         (ANL-ATS * 0.05).
188500     MOVE WS-GERAL-NOTA TO ANL-OVERALL.
188600     MOVE WS-GERAL-NOTA TO WS-NOTA-GERAL-ED.
188700 8000-CALCULA-GERAL-EXIT.
188800     EXIT.
188900
189000******************************************************************
189100*    RECOMMEND - CODIGOS DE RECOMENDACAO (MAXIMO DE 5)
189200*    UM CODIGO DE 4 LETRAS POR PROBLEMA DETECTADO (HABILIDADE CRI-
189300*    TICA FALTANTE, GAP DE EXPERIENCIA, PALAVRA-CHAVE FRACA, FORMA-
189400*    TO RUIM PARA ATS, ESCOLARIDADE NAO ATENDIDA), NA ORDEM FIXA
189500*    ABAIXO - PARA O PORTAL DE VAGAS MONTAR A MENSAGEM AO CANDIDATO;
189600*    O LIMITE DE 5 E DA PROPRIA TABELA ANL-RECO-TAB EM ANLSAI.CPY
189700******************************************************************
189800 8500-GERA-RECOMENDACOES.
189900     MOVE ZERO TO WS-QTD-RECO.
190000     MOVE ZERO TO ANL-RECO-COUNT.
190100     MOVE SPACE TO ANL-RECO-TAB (1) ANL-RECO-TAB (2)
190200         ANL-RECO-TAB (3) ANL-RECO-TAB (4) ANL-RECO-TAB (5).
190300     IF ANL-MISS-CRIT-CNT > ZERO AND WS-QTD-RECO < 5
190400         PERFORM 8510-ACRESCENTA-RECO THRU
190500                 8510-ACRESCENTA-RECO-EXIT
190600         MOVE 'SKCR' TO ANL-RECO (ANL-RECO-IDX).
190700*
190800*    A ORDEM DE AVALIACAO DOS CINCO PROBLEMAS E FIXA (HABILIDADE
190900*    CRITICA, GAP DE EXPERIENCIA, PALAVRA-CHAVE, ATS, ESCOLARIDADE)
191000*    - SE O CANDIDATO TEM OS CINCO PROBLEMAS AO MESMO TEMPO, TODOS
191100*    OS CINCO CODIGOS SAO GRAVADOS NESTA ORDEM, ATE O LIMITE DE 5
191200*
191300     IF ANL-EXP-GAP > ZERO AND WS-QTD-RECO < 5
191400         PERFORM 8510-ACRESCENTA-RECO THRU
191500                 8510-ACRESCENTA-RECO-EXIT
191600         MOVE 'EXPG' TO ANL-RECO (ANL-RECO-IDX).
191700     IF ANL-KEYWRD < 60 AND WS-QTD-RECO < 5
191800         PERFORM 8510-ACRESCENTA-RECO THRU
191900                 8510-ACRESCENTA-RECO-EXIT
192000         MOVE 'KEYW' TO ANL-RECO (ANL-RECO-IDX).
192100*    LIMIAR DE 60 NA NOTA DE PALAVRA-CHAVE - ABAIXO DISSO O PORTAL
192200*    DE VAGAS SUGERE AO CANDIDATO REVISAR O CURRICULO COM AS PALA-
192300*    VRAS-CHAVE DA DESCRICAO DA VAGA
192400     IF ANL-ATS < 70 AND WS-QTD-RECO < 5
192500         PERFORM 8510-ACRESCENTA-RECO THRU
192600                 8510-ACRESCENTA-RECO-EXIT
192700         MOVE 'ATSF' TO ANL-RECO (ANL-RECO-IDX).
192800*    LIMIAR DE 70 NA NOTA ATS - ABAIXO DISSO HA RISCO REAL DE O
192900*    CURRICULO SER MAL INTERPRETADO POR UM LEITOR AUTOMATICO ANTES
193000*    DE CHEGAR A UM RECRUTADOR HUMANO
193100     IF WS-EDU-STATUS NOT = 'S' AND WS-QTD-RECO < 5
193200         PERFORM 8510-ACRESCENTA-RECO THRU
193300                 8510-ACRESCENTA-RECO-EXIT
193400         MOVE 'EDUC' TO ANL-RECO (ANL-RECO-IDX).
193500*    SO DISPARA QUANDO WS-EDU-STATUS FICOU DIFERENTE DE 'S' - OU
193600*    SEJA, A VAGA EXIGE DIPLOMA E O CURRICULO NAO TEM ESCOLARIDADE
193700*    INFORMADA, OU A VAGA NAO EXIGE NADA E ESTE CODIGO NUNCA DISPARA
193800     MOVE WS-QTD-RECO TO ANL-RECO-COUNT.
193900 8500-GERA-RECOMENDACOES-EXIT.
194000     EXIT.
194100
194200*    INCREMENTA O CONTADOR DE RECOMENDACOES E POSICIONA O INDICE
194300*    PARA A PROXIMA POSICAO LIVRE DE ANL-RECO-TAB - CHAMADO ANTES
194400*    DE CADA MOVE DE CODIGO EM 8500, NUNCA DIRETO PELO FLUXO PRINCIPAL
194500 8510-ACRESCENTA-RECO.
194600*    ACRESCENTA UMA LINHA DE TEXTO FIXO AO CAMPO DE RECOMENDACOES
194700*    DO REGISTRO DE SAIDA, RESPEITANDO O LIMITE DE WS-ATS-QTD-RECOS
194800     ADD 1 TO WS-QTD-RECO.
194900     SET ANL-RECO-IDX TO WS-QTD-RECO.
195000 8510-ACRESCENTA-RECO-EXIT.
195100     EXIT.
195200
195300******************************************************************
195400*    SECAO DO RELATORIO MATCH-REPORT (CABECALHO/DETALHE/QUEBRA/
195500*    TOTAIS FINAIS) - MESMO PADRAO DO RELATORIO DE NOTAS (RELNOT)
195600*
195700*    4 ROTINAS: 9010 IMPRIME CABECALHO E REINICIA A CONTAGEM DE
195800*    LINHA DA PAGINA; 9020 IMPRIME UMA LINHA DE DETALHE (CHAMANDO
195900*    9010 DE NOVO SE A PAGINA ESTIVER CHEIA); 9030 IMPRIME A LINHA
196000*    DE QUEBRA AO TROCAR DE VAGA (OU NO FIM DO JOB); 9040 IMPRIME
196100*    OS TOTAIS FINAIS DO FECHAMENTO
196200*
196300******************************************************************
196400 9000-RELATORIO SECTION.
196500*    CABECALHO PADRAO COM NUMERO DE PAGINA (REL1) E LINHA DE TITU-
196600*    LOS DAS COLUNAS (REL2) - CHAMADO NA ABERTURA DO JOB (1000) E
196700*    SEMPRE QUE 9020 DETECTA PAGINA CHEIA (MAIS DE 54 LINHAS)
196800 9010-CABECALHO.
196900*    EMITE O CABECALHO DO RELATORIO MATCHRPT E ZERA O CONTADOR DE
197000*    LINHA DA PAGINA ATUAL (WS-CONT-LIN) - CHAMADA TANTO NA PRIMEIRA
197100*    PAGINA COMO EM TODA QUEBRA POR FIM DE PAGINA
197200     ADD 1 TO WS-CONT-PG.
197300     MOVE WS-CONT-PG TO REL1-PAGINA.
197400     WRITE REG-MATCHRPT FROM CABE-REL1 AFTER PAGE.
197500*    AFTER PAGE FORCA SALTO PARA O TOPO DA PROXIMA FOLHA NA IMPRES-
197600*    SORA DE LINHA DA CASA - MESMA CONVENCAO DO RELATORIO DE NOTAS
197700     WRITE REG-MATCHRPT FROM CABE-REL2 AFTER 2.
197800*    DUAS LINHAS EM BRANCO ANTES DOS TITULOS DE COLUNA, PARA SEPA-
197900*    RAR DO CABECALHO DE IDENTIFICACAO DO RELATORIO (REL1)
198000     MOVE ZERO TO WS-CONT-LIN.
198100 9010-CABECALHO-EXIT.
198200     EXIT.
198300
198400*
198500*    UMA LINHA POR PEDIDO ANALISADO, COM TODAS AS NOTAS DE COMPO-
198600*    NENTE E O STATUS FINAL ('C'=COMPLETO, 'F'=FALHOU) - A QUEBRA
198700*    DE PAGINA E TESTADA AQUI, NAO EM 2010, PARA NAO MISTURAR
198800*    CONTROLE DE IMPRESSAO COM O FLUXO DE NEGOCIO DO PEDIDO
198900*
199000 9020-DETALHE.
199100     IF WS-CONT-LIN > 54
199200         PERFORM 9010-CABECALHO THRU 9010-CABECALHO-EXIT.
199300*
199400*    COPIA CAMPO A CAMPO DE ANLSAI PARA A LINHA DE DETALHE DO RELA-
199500*    TORIO - QUALQUER CAMPO NOVO EM ANLSAI.CPY QUE O RH QUEIRA VER
199600*    IMPRESSO PRECISA DE CAMPO CORRESPONDENTE EM DET-REL1 (RELLIN)
199700*    E DE UMA LINHA NOVA AQUI
199800*
199900     MOVE ANL-ID TO DET-ANL-ID.
200000     MOVE ANL-RES-ID TO DET-RES-ID.
200100     MOVE ANL-JOB-ID TO DET-JOB-ID.
200200     MOVE ANL-SKILLS TO DET-SKILLS.
200300     MOVE ANL-EXPER TO DET-EXPER.
200400     MOVE ANL-EDUC TO DET-EDUC.
200500     MOVE ANL-KEYWRD TO DET-KEYWRD.
200600     MOVE ANL-ATS TO DET-ATS.
200700     MOVE ANL-OVERALL TO DET-OVERALL.
200800     MOVE ANL-STATUS TO DET-STATUS.
200900     WRITE REG-MATCHRPT FROM DET-REL1 AFTER 1.
201000*    UMA LINHA DE IMPRESSAO POR PEDIDO COMPLETADO OU FALHADO - O
201100*    CAMPO DET-STATUS MOSTRA 'F' PARA O RECRUTADOR SABER QUE AQUE-
201200*    LE PAR CURRICULO/VAGA NAO PODE SER COMPARADO
201300     ADD 1 TO WS-CONT-LIN.
201400 9020-DETALHE-EXIT.
201500     EXIT.
201600
201700******************************************************************
201800*    QUEBRA DE CONTROLE POR VAGA (JOB-ID) - MEDIA E MELHOR NOTA
201900******************************************************************
202000*
202100*    FECHA A VAGA ANTERIOR: MEDIA DAS NOTAS GERAIS DOS CANDIDATOS
202200*    DAQUELA VAGA E O MELHOR CANDIDATO (MAIOR NOTA GERAL, POR CHA-
202300*    VE DE CURRICULO) - SE A VAGA NAO TEVE NENHUM PEDIDO COMPLETADO
202400*    (WS-JOB-QTDE = ZERO, SO FALHAS), NAO IMPRIME NADA
202500*
202600 9030-QUEBRA-JOB.
202700     IF WS-JOB-QTDE = ZERO
202800         GO TO 9030-QUEBRA-JOB-EXIT.
202900*    VAGA SO COM PEDIDOS FALHADOS (CURRICULO/VAGA NAO LOCALIZADOS)
203000*    NAO GERA LINHA DE QUEBRA NO RELATORIO - NAO HA MEDIA NEM
203100*    MELHOR CANDIDATO PARA MOSTRAR
203200     IF WS-JOB-QTDE > ZERO
203300         COMPUTE WS-JOB-MEDIA ROUNDED =
203400             WS-JOB-SOMA-NOTA / WS-JOB-QTDE
203500     ELSE
203600         MOVE ZERO TO WS-JOB-MEDIA.
203700*    SO CHEGA AQUI SE WS-JOB-QTDE FOR ZERO, MAS O TESTE NO INICIO
203800*    DO PARAGRAFO JA DESVIA PARA O EXIT NESSE CASO - ESTE RAMO ELSE
203900*    E DEFENSIVO, NUNCA EXECUTADO NO FLUXO NORMAL
204000     MOVE WS-JOB-ANTERIOR TO QBR-JOB-ID.
204100     MOVE WS-JOB-QTDE TO QBR-QTDE.
204200     MOVE WS-JOB-MEDIA TO QBR-MEDIA.
204300     MOVE WS-JOB-MELHOR-RES TO QBR-MELHOR-RES.
204400     WRITE REG-MATCHRPT FROM LINHA-BRANCO AFTER 1.
204500     WRITE REG-MATCHRPT FROM QUEBRA-REL1 AFTER 1.
204600*    LINHA DE QUEBRA TRAZ A MEDIA E O MELHOR CANDIDATO DA VAGA QUE
204700*    ACABOU DE SER FECHADA - IMPRESSA TANTO NA TROCA DE VAGA (2010)
204800*    QUANTO NO FECHAMENTO FINAL DO JOB (0000-MAINLINE)
204900     ADD 2 TO WS-CONT-LIN.
205000     MOVE ZERO TO WS-JOB-QTDE.
205100     MOVE ZERO TO WS-JOB-SOMA-NOTA.
205200     MOVE ZERO TO WS-JOB-MELHOR-NOTA.
205300     MOVE ZERO TO WS-JOB-MELHOR-RES.
205400 9030-QUEBRA-JOB-EXIT.
205500     EXIT.
205600
205700******************************************************************
205800*    TOTAIS FINAIS DO FECHAMENTO DO RELATORIO
205900******************************************************************
206000*
206100*    LINHA FINAL DO RELATORIO COM O TOTAL DE PEDIDOS LIDOS, COMPLE-
206200*    TADOS E COM FALHA, MAIS A MEDIA GERAL DE NOTA DE TODOS OS
206300*    PEDIDOS COMPLETADOS DO JOB - CHAMADA UMA UNICA VEZ, NO FIM DO
206400*    MAINLINE (0000), DEPOIS DA ULTIMA QUEBRA DE VAGA
206500*
206600 9040-TOTAIS-FINAIS.
206700     IF WS-TOT-COMPLETADOS > ZERO
206800         COMPUTE WS-MEDIA-GERAL ROUNDED =
206900             WS-ACUM-NOTA-GERAL / WS-TOT-COMPLETADOS
207000     ELSE
207100         MOVE ZERO TO WS-MEDIA-GERAL.
207200     MOVE WS-TOT-LIDOS TO TOT-LIDOS.
207300     MOVE WS-TOT-COMPLETADOS TO TOT-COMPLETADOS.
207400     MOVE WS-TOT-FALHAS TO TOT-FALHAS.
207500     MOVE WS-MEDIA-GERAL TO TOT-MEDIA-GERAL.
207600     WRITE REG-MATCHRPT FROM LINHA-BRANCO AFTER 1.
207700     WRITE REG-MATCHRPT FROM TOTAL-REL1 AFTER 2.
207800*    ULTIMA LINHA IMPRESSA DO JOB - NENHUMA OUTRA GRAVACAO EM
207900*    MATCHRPT OCORRE DEPOIS DESTA, SALVO O CLOSE EM 0000-MAINLINE
208000 9040-TOTAIS-FINAIS-EXIT.
208100     EXIT.
208200
208300 END PROGRAM MATCHAN-COB.
