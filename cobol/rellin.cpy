000100******************************************************************
000200*    COPY      : RELLIN
000300*    SISTEMA   : ATS-MATCH - TRIAGEM AUTOMATICA DE CURRICULOS
000400*    FINALIDADE: LINHAS DO RELATORIO MATCH-REPORT (132 COLUNAS),
000500*                NO MESMO PADRAO DE CABECALHO/DETALHE/QUEBRA DO
000600*                RELATORIO DE NOTAS DO SISTEMA ANTERIOR (FACAD).
000700*    PROGRAMADOR(A) : M. ALENCAR
000800*    DATA      : 22/01/1998
000900*    VRS        DATA          DESCRICAO
001000*    1.0        22/01/1998    IMPLANTACAO
001100*    1.1        09/06/1999    LINHA DE QUEBRA POR VAGA E TOTAIS
001200******************************************************************
001300 01  CABE-REL1.
001400     05  FILLER               PIC X(16) VALUE 'PROGRAMA MATCHAN'.
001500     05  FILLER               PIC X(45) VALUE SPACES.
001600     05  FILLER               PIC X(25) VALUE
001700         'ATS MATCH ANALYSIS REPORT'.
001800     05  FILLER               PIC X(35) VALUE SPACES.
001900     05  FILLER               PIC X(04) VALUE 'PG. '.
002000     05  REL1-PAGINA          PIC ZZ,ZZ9.
002100     05  FILLER               PIC X(01) VALUE SPACE.
002200
002300 01  CABE-REL2.
002400     05  FILLER               PIC X(11) VALUE 'ANALYSIS-ID'.
002500     05  FILLER               PIC X(04) VALUE SPACES.
002600     05  FILLER               PIC X(09) VALUE 'RESUME-ID'.
002700     05  FILLER               PIC X(04) VALUE SPACES.
002800     05  FILLER               PIC X(06) VALUE 'JOB-ID'.
002900     05  FILLER               PIC X(05) VALUE SPACES.
003000     05  FILLER               PIC X(06) VALUE 'SKILLS'.
003100     05  FILLER               PIC X(04) VALUE SPACES.
003200     05  FILLER               PIC X(05) VALUE 'EXPER'.
003300     05  FILLER               PIC X(04) VALUE SPACES.
003400     05  FILLER               PIC X(04) VALUE 'EDUC'.
003500     05  FILLER               PIC X(04) VALUE SPACES.
003600     05  FILLER               PIC X(06) VALUE 'KEYWRD'.
003700     05  FILLER               PIC X(04) VALUE SPACES.
003800     05  FILLER               PIC X(03) VALUE 'ATS'.
003900     05  FILLER               PIC X(04) VALUE SPACES.
004000     05  FILLER               PIC X(07) VALUE 'OVERALL'.
004100     05  FILLER               PIC X(04) VALUE SPACES.
004200     05  FILLER               PIC X(06) VALUE 'STATUS'.
004300     05  FILLER               PIC X(32) VALUE SPACES.
004400
004500 01  DET-REL1.
004600     05  DET-ANL-ID           PIC ZZZZZ9.
004700     05  FILLER               PIC X(04) VALUE SPACES.
004800     05  DET-RES-ID           PIC ZZZZZ9.
004900     05  FILLER               PIC X(04) VALUE SPACES.
005000     05  DET-JOB-ID           PIC ZZZZZ9.
005100     05  FILLER               PIC X(04) VALUE SPACES.
005200     05  DET-SKILLS           PIC ZZ9.99.
005300     05  FILLER               PIC X(03) VALUE SPACES.
005400     05  DET-EXPER            PIC ZZ9.99.
005500     05  FILLER               PIC X(02) VALUE SPACES.
005600     05  DET-EDUC             PIC ZZ9.99.
005700     05  FILLER               PIC X(02) VALUE SPACES.
005800     05  DET-KEYWRD           PIC ZZ9.99.
005900     05  FILLER               PIC X(02) VALUE SPACES.
006000     05  DET-ATS              PIC ZZ9.99.
006100     05  FILLER               PIC X(02) VALUE SPACES.
006200     05  DET-OVERALL          PIC ZZ9.99.
006300     05  FILLER               PIC X(04) VALUE SPACES.
006400     05  DET-STATUS           PIC X(01).
006500     05  FILLER               PIC X(50) VALUE SPACES.
006600
006700 01  QUEBRA-REL1.
006800     05  FILLER               PIC X(04) VALUE 'JOB-'.
006900     05  QBR-JOB-ID           PIC ZZZZZ9.
007000     05  FILLER               PIC X(03) VALUE SPACES.
007100     05  FILLER               PIC X(12) VALUE 'CANDIDATES: '.
007200     05  QBR-QTDE              PIC ZZZ9.
007300     05  FILLER               PIC X(03) VALUE SPACES.
007400     05  FILLER               PIC X(13) VALUE 'AVG OVERALL: '.
007500     05  QBR-MEDIA            PIC ZZ9.99.
007600     05  FILLER               PIC X(03) VALUE SPACES.
007700     05  FILLER               PIC X(14) VALUE 'BEST RESUME-ID'.
007800     05  FILLER               PIC X(01) VALUE ':'.
007900     05  QBR-MELHOR-RES       PIC ZZZZZ9.
008000     05  FILLER               PIC X(57) VALUE SPACES.
008100
008200 01  TOTAL-REL1.
008300     05  FILLER               PIC X(16) VALUE 'REQUESTS READ : '.
008400     05  TOT-LIDOS            PIC ZZZZZ9.
008500     05  FILLER               PIC X(04) VALUE SPACES.
008600     05  FILLER               PIC X(16) VALUE 'COMPLETED     : '.
008700     05  TOT-COMPLETADOS      PIC ZZZZZ9.
008800     05  FILLER               PIC X(04) VALUE SPACES.
008900     05  FILLER               PIC X(10) VALUE 'FAILED   :'.
009000     05  TOT-FALHAS           PIC ZZZZZ9.
009100     05  FILLER               PIC X(04) VALUE SPACES.
009200     05  FILLER               PIC X(20) VALUE 'AVG OVERALL SCORE : '.
009300     05  TOT-MEDIA-GERAL      PIC ZZ9.99.
009400     05  FILLER               PIC X(34) VALUE SPACES.
009500
009600 01  LINHA-BRANCO             PIC X(132) VALUE SPACES.
