000100******************************************************************
000200*    COPY      : ANLSAI
000300*    SISTEMA   : ATS-MATCH - TRIAGEM AUTOMATICA DE CURRICULOS
000400*    FINALIDADE: SAIDA DA ANALISE - UM REGISTRO POR PEDIDO, COM
000500*                AS NOTAS DE COMPONENTE, A NOTA GERAL PONDERADA
000600*                E OS CODIGOS DE RECOMENDACAO.
000700*    PROGRAMADOR(A) : M. ALENCAR
000800*    DATA      : 22/01/1998
000900*    VRS        DATA          DESCRICAO
001000*    1.0        22/01/1998    IMPLANTACAO
001100*    1.1        09/06/1999    INCLUIDOS CONTADORES DE HABILIDADE
001200*                             CRITICA FALTANTE E GAP DE EXPER.
001300******************************************************************
001400 01  REG-ANLSAI.
001500     05  ANL-ID                      PIC 9(06).
001600     05  ANL-RES-ID                  PIC 9(06).
001700     05  ANL-JOB-ID                  PIC 9(06).
001800     05  ANL-STATUS                  PIC X(01).
001900         88  ANL-COMPLETADA                   VALUE 'C'.
002000         88  ANL-FALHOU                       VALUE 'F'.
002100     05  ANL-OVERALL                 PIC 9(03)V99.
002200     05  ANL-SKILLS                  PIC 9(03)V99.
002300     05  ANL-EXPER                   PIC 9(03)V99.
002400     05  ANL-EDUC                    PIC 9(03)V99.
002500     05  ANL-KEYWRD                  PIC 9(03)V99.
002600     05  ANL-ATS                     PIC 9(03)V99.
002700     05  ANL-MATCHED-CNT             PIC 9(02).
002800     05  ANL-PARTIAL-CNT             PIC 9(02).
002900     05  ANL-MISSING-CNT             PIC 9(02).
003000     05  ANL-MISS-CRIT-CNT           PIC 9(02).
003100     05  ANL-EXP-GAP                 PIC 9(02).
003200     05  ANL-QUAL-STATUS             PIC X(01).
003300         88  ANL-SUPERQUALIFICADO              VALUE 'O'.
003400         88  ANL-QUALIFICADO                   VALUE 'Q'.
003500         88  ANL-SUBQUALIFICADO                VALUE 'U'.
003600     05  ANL-KW-COVERAGE             PIC 9(03)V99.
003700     05  ANL-RECO-COUNT              PIC 9(01).
003800     05  ANL-RECO-TAB OCCURS 5 TIMES
003900                     INDEXED BY ANL-RECO-IDX.
004000         10  ANL-RECO                PIC X(04).
004100     05  FILLER                      PIC X(114).
