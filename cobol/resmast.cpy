000100******************************************************************
000200*    COPY      : RESMAST
000300*    SISTEMA   : ATS-MATCH - TRIAGEM AUTOMATICA DE CURRICULOS
000400*    FINALIDADE: LAYOUT DO MESTRE DE CURRICULOS (RESUME-MASTER)
000500*                RECEBIDO JA EXTRAIDO PELO PRE-PROCESSAMENTO DE
000600*                TEXTO (FORA DO ESCOPO DESTE JOB).
000700*    ANALISTA  : J. KOIKE
000800*    PROGRAMADOR(A) : M. ALENCAR
000900*    DATA      : 04/03/1991
001000*    VRS        DATA          DESCRICAO
001100*    1.0        04/03/1991    IMPLANTACAO DO LAYOUT ORIGINAL
001200*    1.1        17/09/1993    INCLUIDO RES-EDU-FIELD (AREA FORM.)
001300*    1.2        22/01/1998    AJUSTE RES-SKILL PARA 30 ENTRADAS
001400*    1.3        11/11/1999    FILLER DE RESERVA - CHAMADO 99-0447
001500******************************************************************
001600 01  REG-RESMAST.
001700     05  RES-ID                      PIC 9(06).
001800     05  RES-NAME                    PIC X(30).
001900     05  RES-EMAIL-FLAG              PIC X(01).
002000         88  RES-TEM-EMAIL                    VALUE 'Y'.
002100         88  RES-SEM-EMAIL                    VALUE 'N'.
002200     05  RES-PHONE-FLAG              PIC X(01).
002300         88  RES-TEM-TELEFONE                 VALUE 'Y'.
002400         88  RES-SEM-TELEFONE                 VALUE 'N'.
002500     05  RES-WORD-COUNT              PIC 9(05).
002600     05  RES-SECT-EXP                PIC X(01).
002700         88  RES-TEM-SECAO-EXPER              VALUE 'Y'.
002800     05  RES-SECT-EDU                PIC X(01).
002900         88  RES-TEM-SECAO-ESCOLAR            VALUE 'Y'.
003000     05  RES-SECT-SKL                PIC X(01).
003100         88  RES-TEM-SECAO-HABIL              VALUE 'Y'.
003200     05  RES-YEARS-EXP               PIC 9(02).
003300     05  RES-SENIORITY               PIC X(01).
003400         88  RES-NIVEL-INICIANTE              VALUE 'E'.
003500         88  RES-NIVEL-PLENO                  VALUE 'M'.
003600         88  RES-NIVEL-SENIOR                  VALUE 'S'.
003700         88  RES-NIVEL-EXECUTIVO               VALUE 'X'.
003800         88  RES-NIVEL-DESCONHECIDO            VALUE 'U'.
003900     05  RES-EDU-LEVEL               PIC 9(01).
004000         88  RES-ESCOL-DESCONHECIDA             VALUE 0.
004100         88  RES-ESCOL-MEDIO                    VALUE 1.
004200         88  RES-ESCOL-CERTIFICADO               VALUE 2.
004300         88  RES-ESCOL-TECNOLOGO                 VALUE 3.
004400         88  RES-ESCOL-BACHAREL                  VALUE 4.
004500         88  RES-ESCOL-MESTRADO                  VALUE 5.
004600         88  RES-ESCOL-DOUTORADO                 VALUE 6.
004700     05  RES-EDU-FIELD               PIC X(20).
004800     05  RES-SKILL-COUNT             PIC 9(02).
004900     05  RES-SKILL-TAB OCCURS 30 TIMES
005000                       INDEXED BY RES-SKL-IDX.
005100         10  RES-SKILL               PIC X(11).
005200         10  RES-SKILL-R REDEFINES RES-SKILL.
005300             15  RES-SKILL-CAT        PIC X(01).
005400                 88  RES-CAT-LINGUAGEM          VALUE 'P'.
005500                 88  RES-CAT-FRAMEWORK          VALUE 'W'.
005600                 88  RES-CAT-BANCO-DADOS        VALUE 'D'.
005700                 88  RES-CAT-NUVEM              VALUE 'C'.
005800                 88  RES-CAT-FERRAMENTA         VALUE 'T'.
005900                 88  RES-CAT-COMPORTAMENTAL     VALUE 'S'.
006000             15  RES-SKILL-NOME       PIC X(10).
006100     05  FILLER                      PIC X(08).
006200******************************************************************
006300*    RES-ID + RES-NAME + FLAGS + CONTADORES + EDU-FIELD SOMAM
006400*    72 CARACTERES; RES-SKILL-TAB (30 X 11) SOMA 330; O TOTAL
006500*    LITERAL DA TABELA DE CAMPOS (402) FOI ARREDONDADO PARA 410
006600*    COM A FILLER DE RESERVA ACIMA, NO MESMO CRITERIO USADO NOS
006700*    MESTRES DE ALUNO/DISCIPLINA DO SISTEMA ANTERIOR (FACAD).
006800******************************************************************
