000100******************************************************************
000200*    COPY      : SINTAB
000300*    SISTEMA   : ATS-MATCH - TRIAGEM AUTOMATICA DE CURRICULOS
000400*    FINALIDADE: TABELA DE SINONIMOS DE HABILIDADE (APELIDO ->
000500*                NOME CANONICO DA TAXONOMIA), CARREGADA EM CELULA
000600*                (NAO EM ARQUIVO) POR JA SER PEQUENA E FIXA.
000700*                USADA PELA SECAO DE CASAMENTO DE HABILIDADES
000800*                (3000-CANONIZA-HABIL) PARA RESOLVER APELIDOS
000900*                ANTES DE COMPARAR CURRICULO X VAGA.
001000*    PROGRAMADOR(A) : M. ALENCAR
001100*    DATA      : 09/06/1999
001200*    VRS        DATA          DESCRICAO
001300*    1.0        09/06/1999    IMPLANTACAO - CHAMADO 99-0201
001400******************************************************************
001500 01  TAB-SINONIMOS.
001600     05  FILLER  PIC X(20) VALUE 'angularjs angular   '.
001700     05  FILLER  PIC X(20) VALUE 'awsvc     aws       '.
001800     05  FILLER  PIC X(20) VALUE 'cpp       c++       '.
001900     05  FILLER  PIC X(20) VALUE 'csharp    c#        '.
002000     05  FILLER  PIC X(20) VALUE 'dynamo    dynamodb  '.
002100     05  FILLER  PIC X(20) VALUE 'elastic   elasticsea'.
002200     05  FILLER  PIC X(20) VALUE 'expressjs express   '.
002300     05  FILLER  PIC X(20) VALUE 'googlecl  gcp       '.
002400     05  FILLER  PIC X(20) VALUE 'js        javascript'.
002500     05  FILLER  PIC X(20) VALUE 'k8s       kubernetes'.
002600     05  FILLER  PIC X(20) VALUE 'mongo     mongodb   '.
002700     05  FILLER  PIC X(20) VALUE 'nodejs    javascript'.
002800     05  FILLER  PIC X(20) VALUE 'postgres  postgresql'.
002900     05  FILLER  PIC X(20) VALUE 'psql      postgresql'.
003000     05  FILLER  PIC X(20) VALUE 'py        python    '.
003100     05  FILLER  PIC X(20) VALUE 'reactjs   react     '.
003200     05  FILLER  PIC X(20) VALUE 'ts        typescript'.
003300     05  FILLER  PIC X(20) VALUE 'vuejs     vue       '.
003400 01  TAB-SINONIMOS-R REDEFINES TAB-SINONIMOS.
003500     05  SIN-ENTRADA OCCURS 18 TIMES
003600                     ASCENDING KEY SIN-APELIDO
003700                     INDEXED BY SIN-IDX.
003800         10  SIN-APELIDO              PIC X(10).
003900         10  SIN-CANONICO             PIC X(10).
